000100***************************************************************
000200* RRSTKTM.CPYBK                                                *
000300* TICKET DETAIL FILE RECORD LAYOUT                             *
000400***************************************************************
000500* AMENDMENT HISTORY:                                           *
000600***************************************************************
000700* R91TKT - PNAIDU  - 18/03/1991 - RESV PROJECT - INITIAL BUILD *
000800* R93EML - PNAIDU  - 05/11/1993 - WIDEN RRSTKTM-PSGEMAIL FROM  *
000900*                    X(20) TO X(30) - COMPLAINTS DEPT REQUEST. *
001000* R98Y2K - LTSEAH  - 09/12/1998 - Y2K REVIEW - RRSTKTM-BOOKDTE *
001100*                    ALREADY CCYYMMDD (8-BYTE). NO CHANGE MADE.*
001200* R03STS - KHOOBH  - 19/06/2003 - CONFIRM RRSTKTM-STATUS ONLY  *
001300*                    EVER "BOOKED" OR "CANCELLED" - NO PARTIAL *
001400*                    REFUND STATUS IN THIS RELEASE.            *
R03LVL* R03LVL - KHOOBH  - 22/07/2003 - SHOP STANDARDS REVIEW -       *
R03LVL*                    RECORD WIDENED FROM X(0130) TO X(0230) -  *
R03LVL*                    RESERVED BLOCKS ADDED BETWEEN EACH        *
R03LVL*                    LOGICAL GROUP FOR FUTURE EXPANSION        *
R03LVL*                    (REISSUE SEQUENCE, LOYALTY NUMBER,        *
R03LVL*                    PARTIAL-REFUND TIMESTAMP - NONE OF THIS   *
R03LVL*                    RELEASE'S BUSINESS), ALPHA REDEFINE OF    *
R03LVL*                    TICKETID ADDED FOR DIAGNOSTIC DISPLAY     *
R03LVL*                    USE, AND STATUS GIVEN CONDITION-NAMES FOR *
R03LVL*                    THE BOOKED/CANCELLED TEST - HELPDESK      *
R03LVL*                    TICKET HD-4610.                           *
001500***************************************************************
001600     05  RRSTKTM-RECORD            PIC X(0230).
001700*
001800***************************************************************
001900* I-O FORMAT: RRSTKTMR  FROM FILE RRSTKTM  OF LIBRARY RAILLIB  *
002000***************************************************************
002100     05  RRSTKTMR  REDEFINES RRSTKTM-RECORD.
002200         06  RRSTKTM-TICKETID      PIC 9(09).
002300*                                UNIQUE TICKET IDENTIFIER - KEY
R03LVL          06  RRSTKTM-TICKETID-X REDEFINES RRSTKTM-TICKETID
R03LVL                                 PIC X(09).
R03LVL*                                ALPHA VIEW OF TICKETID, USED ON
R03LVL*                                DIAGNOSTIC DISPLAY LINES ONLY.
002400         06  RRSTKTM-TRAINID       PIC 9(05).
002500*                                FOREIGN KEY TO RRSTRNM-TRAINID
R03LVL          06  FILLER                PIC X(08).
R03LVL*                                RESERVED - TICKET REISSUE
R03LVL*                                SEQUENCE (NOT IMPLEMENTED THIS
R03LVL*                                RELEASE)
R93EML   06  RRSTKTM-PSGNAME       PIC X(25).
002700*                                PASSENGER FULL NAME
R93EML   06  RRSTKTM-PSGEMAIL      PIC X(30).
002900*                                PASSENGER EMAIL ADDRESS
003000         06  RRSTKTM-PSGPHONE      PIC X(15).
003100*                                PASSENGER PHONE NUMBER
R03LVL          06  FILLER                PIC X(10).
R03LVL*                                RESERVED - LOYALTY MEMBER
R03LVL*                                NUMBER (NOT IMPLEMENTED THIS
R03LVL*                                RELEASE)
003200         06  RRSTKTM-SEATNO        PIC 9(05).
003300*                                ASSIGNED SEAT NUMBER ON TRAIN
003400         06  RRSTKTM-FARE          PIC 9(05)V99 COMP-3.
003500*                                FARE CHARGED, COPIED FROM TRAIN
003600         06  RRSTKTM-BOOKDTE       PIC 9(08).
003700*                                BOOKING DATE, CCYYMMDD
003800         06  RRSTKTM-BOOKTIM       PIC 9(06).
003900*                                BOOKING TIME, HHMMSS
R03LVL          06  FILLER                PIC X(06).
R03LVL*                                RESERVED - PARTIAL-REFUND
R03LVL*                                TIMESTAMP (SEE R03STS - NO
R03LVL*                                PARTIAL REFUND STATUS THIS
R03LVL*                                RELEASE)
R03STS   06  RRSTKTM-STATUS        PIC X(09).
R03LVL          88  RRSTKTM-IS-BOOKED            VALUE "BOOKED".
R03LVL          88  RRSTKTM-IS-CANCELLED         VALUE "CANCELLED".
004100*                                "BOOKED" OR "CANCELLED"
004200         06  FILLER                PIC X(90).
004300*                                RESERVED FOR FUTURE USE
