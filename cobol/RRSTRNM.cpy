000100***************************************************************
000200* RRSTRNM.CPYBK                                                *
000300* TRAIN MASTER FILE RECORD LAYOUT                              *
000400***************************************************************
000500* AMENDMENT HISTORY:                                           *
000600***************************************************************
000700* R91TRN - PNAIDU  - 14/03/1991 - RESV PROJECT - INITIAL BUILD *
000800* R94FAR - PNAIDU  - 22/07/1994 - EXPAND RRSTRNM-FARE TO      *
000900*                    9(05)V99 TO ALLOW FARES OVER RS. 999.99.  *
001000* R98Y2K - LTSEAH  - 09/12/1998 - Y2K REVIEW - NO DATE FIELDS  *
001100*                    ON THE TRAIN MASTER. NO CHANGE MADE.      *
001200* R05SEA - KHOOBH  - 03/02/2005 - CONFIRM RRSTRNM-AVLSEAT      *
001300*                    NEVER GOES NEGATIVE - SEE RRSVBKT.         *
R03LVL* R03LVL - KHOOBH  - 22/07/2003 - SHOP STANDARDS REVIEW -       *
R03LVL*                    RECORD WIDENED FROM X(0100) TO X(0200) -  *
R03LVL*                    RESERVED BLOCKS ADDED BETWEEN EACH        *
R03LVL*                    LOGICAL GROUP FOR FUTURE EXPANSION (COACH *
R03LVL*                    CLASS, STATION CODE, PLATFORM NUMBER,     *
R03LVL*                    WAITLIST COUNT - NONE OF THIS RELEASE'S   *
R03LVL*                    BUSINESS), ALPHA REDEFINE OF TRAINID      *
R03LVL*                    ADDED FOR DIAGNOSTIC DISPLAY USE, AND     *
R03LVL*                    AVLSEAT GIVEN CONDITION-NAMES FOR THE     *
R03LVL*                    FULL/NOT-FULL TEST - HELPDESK TICKET      *
R03LVL*                    HD-4610.                                  *
001400***************************************************************
001500     05  RRSTRNM-RECORD            PIC X(0200).
001600*
001700***************************************************************
001800* I-O FORMAT: RRSTRNMR  FROM FILE RRSTRNM  OF LIBRARY RAILLIB  *
001900***************************************************************
002000     05  RRSTRNMR  REDEFINES RRSTRNM-RECORD.
002100         06  RRSTRNM-TRAINID       PIC 9(05).
002200*                                UNIQUE TRAIN IDENTIFIER - KEY
R03LVL          06  RRSTRNM-TRAINID-X REDEFINES RRSTRNM-TRAINID
R03LVL                                 PIC X(05).
R03LVL*                                ALPHA VIEW OF TRAINID, USED ON
R03LVL*                                DIAGNOSTIC DISPLAY LINES ONLY.
002300         06  RRSTRNM-TRNNAME       PIC X(20).
002400*                                TRAIN NAME
R03LVL          06  FILLER                PIC X(10).
R03LVL*                                RESERVED - COACH CLASS TABLE
R03LVL*                                (NOT IMPLEMENTED THIS RELEASE)
002500         06  RRSTRNM-SRCSTN        PIC X(15).
002600*                                SOURCE (DEPARTURE) STATION
002700         06  RRSTRNM-DSTSTN        PIC X(15).
002800*                                DESTINATION STATION
R03LVL          06  FILLER                PIC X(10).
R03LVL*                                RESERVED - STATION CODE
R03LVL*                                LOOKUP (NOT IMPLEMENTED THIS
R03LVL*                                RELEASE - NAMES ONLY, NO CODES)
002900         06  RRSTRNM-DEPTIME       PIC X(08).
003000*                                DEPARTURE TIME  HH:MM AM/PM
003100         06  RRSTRNM-ARRTIME       PIC X(08).
003200*                                ARRIVAL TIME    HH:MM AM/PM
R03LVL          06  FILLER                PIC X(06).
R03LVL*                                RESERVED - PLATFORM NUMBER
R03LVL*                                (NOT IMPLEMENTED THIS RELEASE)
003300         06  RRSTRNM-TOTSEAT       PIC 9(05).
003400*                                TOTAL SEAT CAPACITY
R94FAR   06  RRSTRNM-AVLSEAT       PIC 9(05).
R03LVL          88  RRSTRNM-NO-SEATS-LEFT        VALUE ZERO.
R03LVL          88  RRSTRNM-SEATS-LEFT           VALUES 1 THRU 99999.
003500*                                SEATS CURRENTLY UNBOOKED
R03LVL          06  FILLER                PIC X(10).
R03LVL*                                RESERVED - WAITLIST COUNT
R03LVL*                                (NOT IMPLEMENTED THIS RELEASE)
R94FAR   06  RRSTRNM-FARE          PIC 9(05)V99 COMP-3.
003800*                                PER SEAT FARE, 2 DECIMALS
003900         06  FILLER                PIC X(79).
004000*                                RESERVED FOR FUTURE USE
