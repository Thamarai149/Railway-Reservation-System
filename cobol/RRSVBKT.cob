000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRSVBKT.
000500 AUTHOR.         P NAIDU.
000600 INSTALLATION.   RAILWAY DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RESERVATION SYSTEM - INTERNAL USE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BOOK ONE TICKET ON
001200*               A TRAIN.  IT CHECKS THE TRAIN MASTER FOR AN
001300*               AVAILABLE SEAT, ASSIGNS THE NEXT SEAT NUMBER,
001400*               WRITES THE NEW TICKET RECORD AND DECREMENTS THE
001500*               TRAIN'S AVAILABLE SEAT COUNT.  CALLED FROM
001600*               RRSVMAIN FOR EACH "BOOK" TRANSACTION.
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:                                       *
002000*----------------------------------------------------------------*
002100* R91BKT - PNAIDU  - 22/03/1991 - RESV PROJECT - INITIAL VERSION *
002200* R93EML - PNAIDU  - 05/11/1993 - WIDEN PASSENGER EMAIL TO       *
002300*                    X(30) - MATCH RRSTKTM AND RSVBKT CHANGE.    *
002400* R94TID - PNAIDU  - 12/09/1994 - NEW TICKET-ID NOW TAKEN BY A   *
002500*                    START/READ-PREVIOUS ON RRSTKTM FOR THE      *
002600*                    HIGHEST KEY PLUS 1, RATHER THAN COUNTING    *
002700*                    RECORDS - FASTER ON A BUSY TICKET FILE.     *
002800* R98Y2K - LTSEAH  - 11/12/1998 - Y2K REVIEW - BOOKDTE ALREADY   *
002900*                    CCYYMMDD ON INPUT. NO CHANGE MADE.          *
003000* R03ERR - KHOOBH  - 19/06/2003 - SEPARATE "SUP0017" SEATS       *
003100*                    EXHAUSTED CONDITION FROM "SUP0016" TRAIN    *
003200*                    NOT FOUND - HELPDESK TICKET HD-4522.        *
003210* R03SET - KHOOBH  - 30/06/2003 - NEW SEAT NUMBER WAS TAKEN AS   *
003212*                    TOTSEAT MINUS AVLSEAT PLUS 1 - SINCE A      *
003214*                    CANCELLED SEAT IS NEVER RE-ISSUED BUT       *
003216*                    AVLSEAT IS RESTORED ON CANCEL, THIS COULD   *
003218*                    HAND OUT A SEAT NUMBER STILL HELD BY A      *
003220*                    BOOKED TICKET ON THE SAME TRAIN AFTER A     *
003222*                    CANCEL/REBOOK CYCLE.  NEW SEAT NUMBER IS    *
003224*                    NOW THE HIGHEST SEATNO ON FILE FOR THIS     *
003226*                    TRAIN-ID, FOUND BY SCAN, PLUS 1 - HELPDESK  *
003228*                    TICKET HD-4588.                             *
R03LVL* R03LVL - KHOOBH  - 22/07/2003 - SHOP STANDARDS REVIEW - SEAT   *
R03LVL*                    SCAN HIGH-WATER MARK AND READ COUNT TAKEN  *
R03LVL*                    OUT OF WK-C-WORK-AREA AND DECLARED AS      *
R03LVL*                    STANDALONE 77-LEVEL ITEMS, PER SHOP CODING *
R03LVL*                    STANDARD - HELPDESK TICKET HD-4610.        *
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RRSTRNM ASSIGN TO DATABASE-RRSTRNM
004500            ORGANIZATION      IS INDEXED
004600            ACCESS MODE       IS RANDOM
004700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900     SELECT RRSTKTM ASSIGN TO DATABASE-RRSTKTM
005000            ORGANIZATION      IS INDEXED
005100            ACCESS MODE       IS DYNAMIC
005200            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005300            FILE STATUS       IS WK-C-FILE-STATUS.

005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  RRSTRNM
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS WK-C-RRSTRNM.
006200 01  WK-C-RRSTRNM.
006300     COPY DDS-ALL-FORMATS OF RRSTRNM.
006400 01  WK-C-RRSTRNM-1.
006500     COPY RRSTRNM.

006600 FD  RRSTKTM
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS WK-C-RRSTKTM.
006900 01  WK-C-RRSTKTM.
007000     COPY DDS-ALL-FORMATS OF RRSTKTM.
007100 01  WK-C-RRSTKTM-1.
007200     COPY RRSTKTM.

007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                          PIC X(24)        VALUE
007600     "** PROGRAM RRSVBKT **".

R03LVL *--- 77-LEVEL SCALARS - SEAT SCAN HIGH-WATER MARK AND READ      *
R03LVL *--- COUNT FOR C250/C260 - STANDALONE PER SHOP STANDARD.        *
R03LVL 77  WK-N-BKT-HIGH-SEATNO        PIC 9(05) COMP VALUE ZERO.
R03LVL 77  WK-N-BKT-SEAT-SCAN-CNT      PIC 9(05) COMP VALUE ZERO.

007700* ------------------ PROGRAM WORKING STORAGE -------------------*
007800 01  WK-C-COMMON.
007900     COPY RSVCMWS.

008000 01  WK-C-WORK-AREA.
008100     05  WK-N-BKT-NEW-AVLSEAT    PIC 9(05) COMP.
008200     05  WK-N-BKT-NEW-SEATNO     PIC 9(05) COMP.
008300     05  WK-N-BKT-HIGH-TICKETID  PIC 9(09) COMP.
008400     05  FILLER                 PIC X(10).

008500*--- REDEFINES - RUN DATE BROKEN OUT FOR THE START-OF-RUN AND    *
008600*--- END-OF-RUN DISPLAY LINES.                                   *
008700 01  WK-N-BKT-RUN-DATE                 PIC 9(06) VALUE ZERO.
008800 01  WK-C-BKT-RUN-DATE-BRK REDEFINES WK-N-BKT-RUN-DATE.
008900     05  WK-C-BKT-RUN-YY          PIC 9(02).
009000     05  WK-C-BKT-RUN-MM          PIC 9(02).
009100     05  WK-C-BKT-RUN-DD          PIC 9(02).

009200*--- REDEFINES - TRAIN-ID SEEN AS ALPHA FOR THE BOOKING-REFUSED  *
009300*--- DISPLAY LINE WHEN THE TRAIN MASTER READ FAILS.              *
009400 01  WK-N-BKT-CURR-TRAINID             PIC 9(05) VALUE ZERO.
009500 01  WK-C-BKT-CURR-TRAINID-X REDEFINES WK-N-BKT-CURR-TRAINID
009600                                    PIC X(05).

009700*--- REDEFINES - NEW TICKET RECORD SEEN AS A FLAT PRINT LINE     *
009800*--- FOR THE BOOKING-CONFIRMED AUDIT TRAIL DISPLAY.              *
009900 01  WK-C-BKT-AUDIT-LINE.
010000     05  WK-C-BKT-AUDIT-TICKETID  PIC 9(09).
010100     05  FILLER                 PIC X(01) VALUE SPACE.
010200     05  WK-C-BKT-AUDIT-SEATNO   PIC 9(05).
010300     05  FILLER                 PIC X(01) VALUE SPACE.
010400     05  WK-C-BKT-AUDIT-FARE     PIC 9(05)V99.
010500 01  WK-C-BKT-AUDIT-LINE-X REDEFINES WK-C-BKT-AUDIT-LINE
010600                                    PIC X(22).

010700*****************
010800 LINKAGE SECTION.
010900*****************
011000     COPY RSVBKT.

011100 EJECT
011200********************************************
011300 PROCEDURE DIVISION USING WK-C-BKT-RECORD.
011400********************************************
011500 MAIN-MODULE.
011600     PERFORM A000-PROCESS-CALLED-ROUTINE
011700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011800     PERFORM B000-MAIN-PROCESSING
011900        THRU B999-MAIN-PROCESSING-EX.
012000     PERFORM Z000-END-PROGRAM-ROUTINE
012100        THRU Z999-END-PROGRAM-ROUTINE-EX.
012200     EXIT PROGRAM.

012300*----------------------------------------------------------------*
012400 A000-PROCESS-CALLED-ROUTINE.
012500*----------------------------------------------------------------*
012600     ACCEPT  WK-N-BKT-RUN-DATE       FROM DATE.
012700     MOVE    SPACES                  TO WK-C-BKT-OUTPUT.

012800     OPEN I-O RRSTRNM.
012900     IF NOT WK-C-SUCCESSFUL
013000        DISPLAY "RRSVBKT - OPEN FILE ERROR - RRSTRNM"
013100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013200        MOVE    "COM0206"            TO WK-C-BKT-ERROR-CD
013300        MOVE    "RRSTRNM"            TO WK-C-BKT-FILE
013400        MOVE    "OPEN"               TO WK-C-BKT-MODE
013500        MOVE    WK-C-FILE-STATUS     TO WK-C-BKT-FS
013600        GO TO A099-PROCESS-CALLED-ROUTINE-EX
013700     END-IF.

013800     OPEN I-O RRSTKTM.
013900     IF NOT WK-C-SUCCESSFUL
014000        DISPLAY "RRSVBKT - OPEN FILE ERROR - RRSTKTM"
014100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200        MOVE    "COM0206"            TO WK-C-BKT-ERROR-CD
014300        MOVE    "RRSTKTM"            TO WK-C-BKT-FILE
014400        MOVE    "OPEN"               TO WK-C-BKT-MODE
014500        MOVE    WK-C-FILE-STATUS     TO WK-C-BKT-FS
014600        GO TO A099-PROCESS-CALLED-ROUTINE-EX
014700     END-IF.
014800*----------------------------------------------------------------*
014900 A099-PROCESS-CALLED-ROUTINE-EX.
015000*----------------------------------------------------------------*
015100     EXIT.

015200*----------------------------------------------------------------*
015300 B000-MAIN-PROCESSING.
015400*----------------------------------------------------------------*
015500     IF WK-C-BKT-ERROR-CD = SPACES
015600        PERFORM C100-READ-TRAIN-MASTER
015700           THRU C199-READ-TRAIN-MASTER-EX
015800     END-IF.

015900     IF WK-C-BKT-ERROR-CD = SPACES
016000        PERFORM C200-FIND-NEXT-TICKETID
016100           THRU C299-FIND-NEXT-TICKETID-EX
016200     END-IF.

R03SET IF WK-C-BKT-ERROR-CD = SPACES
R03SET    PERFORM C250-FIND-NEXT-SEATNO
R03SET       THRU C259-FIND-NEXT-SEATNO-EX
R03SET END-IF.

016300     IF WK-C-BKT-ERROR-CD = SPACES
016400        PERFORM C300-WRITE-TICKET
016500           THRU C399-WRITE-TICKET-EX
016600     END-IF.

016700     IF WK-C-BKT-ERROR-CD = SPACES
016800        PERFORM C400-UPDATE-TRAIN-SEATS
016900           THRU C499-UPDATE-TRAIN-SEATS-EX
017000     END-IF.
017100*----------------------------------------------------------------*
017200 B999-MAIN-PROCESSING-EX.
017300*----------------------------------------------------------------*
017400     EXIT.

017500*----------------------------------------------------------------*
017600 C100-READ-TRAIN-MASTER.
017700*----------------------------------------------------------------*
017800     MOVE    WK-N-BKT-I-TRAINID      TO RRSTRNM-TRAINID.
017900     READ RRSTRNM KEY IS EXTERNALLY-DESCRIBED-KEY
018000          INTO WK-C-RRSTRNM-1.

018100     IF WK-C-SUCCESSFUL
018200        IF RRSTRNM-AVLSEAT OF WK-C-RRSTRNM-1 = ZERO
018300           MOVE "SUP0017"            TO WK-C-BKT-ERROR-CD
018400        END-IF
018500        GO TO C199-READ-TRAIN-MASTER-EX
018600     END-IF.

018700     IF WK-C-RECORD-NOT-FOUND
018800        MOVE    "SUP0016"            TO WK-C-BKT-ERROR-CD
018900     ELSE
019000        MOVE    WK-N-BKT-I-TRAINID   TO WK-N-BKT-CURR-TRAINID
019100        DISPLAY "RRSVBKT - READ ERROR ON TRAIN "
019200                 WK-C-BKT-CURR-TRAINID-X
019300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400        MOVE    "COM0206"            TO WK-C-BKT-ERROR-CD
019500     END-IF.

019600     MOVE    "RRSTRNM"               TO WK-C-BKT-FILE.
019700     MOVE    "READ"                  TO WK-C-BKT-MODE.
019800     MOVE    WK-N-BKT-I-TRAINID      TO WK-C-BKT-KEY.
019900     MOVE    WK-C-FILE-STATUS        TO WK-C-BKT-FS.
020000*----------------------------------------------------------------*
020100 C199-READ-TRAIN-MASTER-EX.
020200*----------------------------------------------------------------*
020300     EXIT.

020400*----------------------------------------------------------------*
020500 C200-FIND-NEXT-TICKETID.
020600*----------------------------------------------------------------*
020700     MOVE    999999999               TO RRSTKTM-TICKETID.
020800     START RRSTKTM KEY IS LESS THAN OR EQUAL
020900           EXTERNALLY-DESCRIBED-KEY.

021000     IF WK-C-SUCCESSFUL
021100        READ RRSTKTM PREVIOUS RECORD INTO WK-C-RRSTKTM-1
021200        IF WK-C-SUCCESSFUL
021300           COMPUTE WK-N-BKT-HIGH-TICKETID =
021400                   RRSTKTM-TICKETID OF WK-C-RRSTKTM-1 + 1
021500        ELSE
021600           MOVE    1                TO WK-N-BKT-HIGH-TICKETID
021700        END-IF
021800     ELSE
021900        MOVE    1                   TO WK-N-BKT-HIGH-TICKETID
022000     END-IF.

022100     MOVE    WK-N-BKT-HIGH-TICKETID TO WK-N-BKT-O-TICKETID.
022200*----------------------------------------------------------------*
022300 C299-FIND-NEXT-TICKETID-EX.
022400*----------------------------------------------------------------*
022500     EXIT.

R03SET *----------------------------------------------------------------*
R03SET  C250-FIND-NEXT-SEATNO.
R03SET *----------------------------------------------------------------*
R03SET  MOVE    ZERO                    TO WK-N-BKT-HIGH-SEATNO.
R03SET  MOVE    LOW-VALUES              TO RRSTKTM-TICKETID.
R03SET  START RRSTKTM KEY IS GREATER THAN OR EQUAL
R03SET        EXTERNALLY-DESCRIBED-KEY.

R03SET  IF WK-C-SUCCESSFUL
R03SET     PERFORM C260-SCAN-FOR-HIGH-SEATNO
R03SET        THRU C269-SCAN-FOR-HIGH-SEATNO-EX
R03SET        UNTIL WK-C-END-OF-FILE
R03SET  END-IF.

R03SET  ADD     WK-N-BKT-HIGH-SEATNO, 1 GIVING WK-N-BKT-NEW-SEATNO.
R03SET *----------------------------------------------------------------*
R03SET  C259-FIND-NEXT-SEATNO-EX.
R03SET *----------------------------------------------------------------*
R03SET  EXIT.

R03SET *----------------------------------------------------------------*
R03SET  C260-SCAN-FOR-HIGH-SEATNO.
R03SET *----------------------------------------------------------------*
R03SET  READ RRSTKTM NEXT RECORD INTO WK-C-RRSTKTM-1.

R03SET  IF WK-C-END-OF-FILE
R03SET     GO TO C269-SCAN-FOR-HIGH-SEATNO-EX
R03SET  END-IF.

R03SET  IF NOT WK-C-SUCCESSFUL
R03SET     MOVE    WK-N-BKT-I-TRAINID   TO WK-N-BKT-CURR-TRAINID
R03SET     DISPLAY "RRSVBKT - SCAN ERROR ON RRSTKTM"
R03SET     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
R03SET     MOVE    "COM0206"            TO WK-C-BKT-ERROR-CD
R03SET     GO TO C269-SCAN-FOR-HIGH-SEATNO-EX
R03SET  END-IF.

R03SET  ADD     1 TO WK-N-BKT-SEAT-SCAN-CNT.

R03SET  IF RRSTKTM-TRAINID OF WK-C-RRSTKTM-1 = WK-N-BKT-I-TRAINID
R03SET     IF RRSTKTM-SEATNO OF WK-C-RRSTKTM-1 > WK-N-BKT-HIGH-SEATNO
R03SET        MOVE RRSTKTM-SEATNO OF WK-C-RRSTKTM-1
R03SET                                TO WK-N-BKT-HIGH-SEATNO
R03SET     END-IF
R03SET  END-IF.
R03SET *----------------------------------------------------------------*
R03SET  C269-SCAN-FOR-HIGH-SEATNO-EX.
R03SET *----------------------------------------------------------------*
R03SET  EXIT.

022600*----------------------------------------------------------------*
022700 C300-WRITE-TICKET.
022800*----------------------------------------------------------------*
023200     MOVE    SPACES                  TO WK-C-RRSTKTM-1.
023300     MOVE    WK-N-BKT-O-TICKETID     TO RRSTKTM-TICKETID OF
023400                                         WK-C-RRSTKTM-1.
023500     MOVE    WK-N-BKT-I-TRAINID      TO RRSTKTM-TRAINID OF
023600                                         WK-C-RRSTKTM-1.
023700     MOVE    WK-C-BKT-I-PSGNAME      TO RRSTKTM-PSGNAME OF
023800                                         WK-C-RRSTKTM-1.
023900     MOVE    WK-C-BKT-I-PSGEMAIL     TO RRSTKTM-PSGEMAIL OF
024000                                         WK-C-RRSTKTM-1.
024100     MOVE    WK-C-BKT-I-PSGPHONE     TO RRSTKTM-PSGPHONE OF
024200                                         WK-C-RRSTKTM-1.
024300     MOVE    WK-N-BKT-NEW-SEATNO     TO RRSTKTM-SEATNO OF
024400                                         WK-C-RRSTKTM-1.
024500     MOVE    RRSTRNM-FARE OF WK-C-RRSTRNM-1
024600                                     TO RRSTKTM-FARE OF
024700                                         WK-C-RRSTKTM-1.
024800     MOVE    WK-N-BKT-I-BOOKDTE      TO RRSTKTM-BOOKDTE OF
024900                                         WK-C-RRSTKTM-1.
025000     MOVE    WK-N-BKT-I-BOOKTIM      TO RRSTKTM-BOOKTIM OF
025100                                         WK-C-RRSTKTM-1.
025200     MOVE    "BOOKED"                TO RRSTKTM-STATUS OF
025300                                         WK-C-RRSTKTM-1.

025400     WRITE WK-C-RRSTKTM FROM WK-C-RRSTKTM-1.

025500     IF WK-C-SUCCESSFUL
025600        MOVE    WK-N-BKT-NEW-SEATNO  TO WK-N-BKT-O-SEATNO
025700        MOVE    RRSTRNM-FARE OF WK-C-RRSTRNM-1
025800                                    TO WK-N-BKT-O-FARE
025900        MOVE    WK-N-BKT-O-TICKETID TO WK-C-BKT-AUDIT-TICKETID
026000        MOVE    WK-N-BKT-O-SEATNO   TO WK-C-BKT-AUDIT-SEATNO
026100        MOVE    WK-N-BKT-O-FARE     TO WK-C-BKT-AUDIT-FARE
026200        DISPLAY "RRSVBKT - TICKET BOOKED " WK-C-BKT-AUDIT-LINE-X
026300        GO TO C399-WRITE-TICKET-EX
026400     END-IF.

026500     DISPLAY "RRSVBKT - WRITE ERROR - RRSTKTM"
026600     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
026700     MOVE    "COM0206"               TO WK-C-BKT-ERROR-CD.
026800     MOVE    "RRSTKTM"               TO WK-C-BKT-FILE.
026900     MOVE    "WRITE"                 TO WK-C-BKT-MODE.
027000     MOVE    WK-N-BKT-O-TICKETID     TO WK-C-BKT-KEY.
027100     MOVE    WK-C-FILE-STATUS        TO WK-C-BKT-FS.
027200*----------------------------------------------------------------*
027300 C399-WRITE-TICKET-EX.
027400*----------------------------------------------------------------*
027500     EXIT.

027600*----------------------------------------------------------------*
027700 C400-UPDATE-TRAIN-SEATS.
027800*----------------------------------------------------------------*
027900     COMPUTE WK-N-BKT-NEW-AVLSEAT =
028000             RRSTRNM-AVLSEAT OF WK-C-RRSTRNM-1 - 1.
028100     MOVE    WK-N-BKT-NEW-AVLSEAT    TO RRSTRNM-AVLSEAT OF
028200                                         WK-C-RRSTRNM-1.

028300     REWRITE WK-C-RRSTRNM FROM WK-C-RRSTRNM-1.

028400     IF NOT WK-C-SUCCESSFUL
028500        DISPLAY "RRSVBKT - REWRITE ERROR - RRSTRNM"
028600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028700        MOVE    "COM0206"            TO WK-C-BKT-ERROR-CD
028800        MOVE    "RRSTRNM"            TO WK-C-BKT-FILE
028900        MOVE    "REWRITE"            TO WK-C-BKT-MODE
029000        MOVE    WK-N-BKT-I-TRAINID   TO WK-C-BKT-KEY
029100        MOVE    WK-C-FILE-STATUS     TO WK-C-BKT-FS
029200     END-IF.
029300*----------------------------------------------------------------*
029400 C499-UPDATE-TRAIN-SEATS-EX.
029500*----------------------------------------------------------------*
029600     EXIT.

029700*----------------------------------------------------------------*
029800 Z000-END-PROGRAM-ROUTINE.
029900*----------------------------------------------------------------*
030000     CLOSE RRSTRNM.
030100     IF NOT WK-C-SUCCESSFUL
030200        DISPLAY "RRSVBKT - CLOSE FILE ERROR - RRSTRNM"
030300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030400     END-IF.

030500     CLOSE RRSTKTM.
030600     IF NOT WK-C-SUCCESSFUL
030700        DISPLAY "RRSVBKT - CLOSE FILE ERROR - RRSTKTM"
030800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030900     END-IF.

031000     DISPLAY "RRSVBKT - RUN COMPLETE " WK-C-BKT-RUN-DD "/"
031100              WK-C-BKT-RUN-MM "/" WK-C-BKT-RUN-YY.
R03SET  DISPLAY "RRSVBKT - SEAT SCAN READS : " WK-N-BKT-SEAT-SCAN-CNT.
031200*----------------------------------------------------------------*
031300 Z999-END-PROGRAM-ROUTINE-EX.
031400*----------------------------------------------------------------*
031500     EXIT.
