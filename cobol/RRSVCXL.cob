000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRSVCXL.
000500 AUTHOR.         P NAIDU.
000600 INSTALLATION.   RAILWAY DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   23 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RESERVATION SYSTEM - INTERNAL USE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CANCEL ONE TICKET.
001200*               IT MARKS THE TICKET RECORD "CANCELLED" AND
001300*               RETURNS THE SEAT TO THE TRAIN'S AVAILABLE SEAT
001400*               COUNT.  CALLED FROM RRSVMAIN FOR EACH "CNCL"
001500*               TRANSACTION.
001600*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                       *
001900*----------------------------------------------------------------*
002000* R91CXL - PNAIDU  - 23/03/1991 - RESV PROJECT - INITIAL VERSION *
002100* R98Y2K - LTSEAH  - 11/12/1998 - Y2K REVIEW - NO 2-DIGIT YEAR   *
002200*                    FIELDS TOUCHED BY THIS PROGRAM. NO CHANGE   *
002300*                    MADE.                                      *
002400* R03ERR - KHOOBH  - 19/06/2003 - ADD "SUP0018" ALREADY-         *
002500*                    CANCELLED CONDITION - PREVIOUSLY FELL       *
002600*                    THROUGH AND CANCELLED THE SEAT TWICE -      *
002700*                    HELPDESK TICKET HD-4531.                    *
R03LVL* R03LVL - KHOOBH  - 22/07/2003 - SHOP STANDARDS REVIEW - ADD A  *
R03LVL*                    CALLS-THIS-RUN COUNT, STANDALONE 77-LEVEL, *
R03LVL*                    SAME AS RRSVUPD AND RRSVVTK ALREADY CARRY - *
R03LVL*                    HELPDESK TICKET HD-4610.                    *
002800*----------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT RRSTRNM ASSIGN TO DATABASE-RRSTRNM
004000            ORGANIZATION      IS INDEXED
004100            ACCESS MODE       IS RANDOM
004200            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004300            FILE STATUS       IS WK-C-FILE-STATUS.
004400     SELECT RRSTKTM ASSIGN TO DATABASE-RRSTKTM
004500            ORGANIZATION      IS INDEXED
004600            ACCESS MODE       IS RANDOM
004700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004800            FILE STATUS       IS WK-C-FILE-STATUS.

004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400 FD  RRSTRNM
005500     LABEL RECORDS ARE OMITTED
005600     DATA RECORD IS WK-C-RRSTRNM.
005700 01  WK-C-RRSTRNM.
005800     COPY DDS-ALL-FORMATS OF RRSTRNM.
005900 01  WK-C-RRSTRNM-1.
006000     COPY RRSTRNM.

006100 FD  RRSTKTM
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS WK-C-RRSTKTM.
006400 01  WK-C-RRSTKTM.
006500     COPY DDS-ALL-FORMATS OF RRSTKTM.
006600 01  WK-C-RRSTKTM-1.
006700     COPY RRSTKTM.

006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM RRSVCXL **".

R03LVL *--- 77-LEVEL SCALAR - CALLS-THIS-RUN COUNT, STANDALONE PER     *
R03LVL *--- SHOP CODING STANDARD.                                      *
R03LVL 77  WK-N-CXL-CALL-COUNT         PIC 9(05) COMP VALUE ZERO.

007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01  WK-C-COMMON.
007400     COPY RSVCMWS.

007500 01  WK-C-WORK-AREA.
007600     05  WK-N-CXL-NEW-AVLSEAT    PIC 9(05) COMP.
007700     05  FILLER                 PIC X(10).

007800*--- REDEFINES - RUN DATE BROKEN OUT FOR THE END-OF-RUN DISPLAY. *
007900 01  WK-N-CXL-RUN-DATE                 PIC 9(06) VALUE ZERO.
008000 01  WK-C-CXL-RUN-DATE-BRK REDEFINES WK-N-CXL-RUN-DATE.
008100     05  WK-C-CXL-RUN-YY          PIC 9(02).
008200     05  WK-C-CXL-RUN-MM          PIC 9(02).
008300     05  WK-C-CXL-RUN-DD          PIC 9(02).

008400*--- REDEFINES - TICKET-ID SEEN AS ALPHA FOR THE NOT-FOUND AND   *
008500*--- READ-ERROR DISPLAY LINES.                                   *
008600 01  WK-N-CXL-CURR-TICKETID            PIC 9(09) VALUE ZERO.
008700 01  WK-C-CXL-CURR-TICKETID-X REDEFINES WK-N-CXL-CURR-TICKETID
008800                                    PIC X(09).

008900*--- REDEFINES - TRAIN-ID FROM THE CANCELLED TICKET, SEEN AS     *
009000*--- ALPHA FOR THE SEAT-NOT-RESTORED WARNING LINE.               *
009100 01  WK-N-CXL-TICKET-TRAINID           PIC 9(05) VALUE ZERO.
009200 01  WK-C-CXL-TICKET-TRAINID-X REDEFINES WK-N-CXL-TICKET-TRAINID
009300                                    PIC X(05).

009400*****************
009500 LINKAGE SECTION.
009600*****************
009700     COPY RSVCXL.

009800 EJECT
009900********************************************
010000 PROCEDURE DIVISION USING WK-C-CXL-RECORD.
010100********************************************
010200 MAIN-MODULE.
010300     PERFORM A000-PROCESS-CALLED-ROUTINE
010400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010500     PERFORM B000-MAIN-PROCESSING
010600        THRU B999-MAIN-PROCESSING-EX.
010700     PERFORM Z000-END-PROGRAM-ROUTINE
010800        THRU Z999-END-PROGRAM-ROUTINE-EX.
010900     EXIT PROGRAM.

011000*----------------------------------------------------------------*
011100 A000-PROCESS-CALLED-ROUTINE.
011200*----------------------------------------------------------------*
011300     ACCEPT  WK-N-CXL-RUN-DATE       FROM DATE.
R03LVL  ADD     1                       TO WK-N-CXL-CALL-COUNT.
011400     MOVE    SPACES                  TO WK-C-CXL-OUTPUT.

011500     OPEN I-O RRSTRNM.
011600     IF NOT WK-C-SUCCESSFUL
011700        DISPLAY "RRSVCXL - OPEN FILE ERROR - RRSTRNM"
011800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011900        MOVE    "COM0206"            TO WK-C-CXL-ERROR-CD
012000        MOVE    "RRSTRNM"            TO WK-C-CXL-FILE
012100        MOVE    "OPEN"               TO WK-C-CXL-MODE
012200        MOVE    WK-C-FILE-STATUS     TO WK-C-CXL-FS
012300        GO TO A099-PROCESS-CALLED-ROUTINE-EX
012400     END-IF.

012500     OPEN I-O RRSTKTM.
012600     IF NOT WK-C-SUCCESSFUL
012700        DISPLAY "RRSVCXL - OPEN FILE ERROR - RRSTKTM"
012800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012900        MOVE    "COM0206"            TO WK-C-CXL-ERROR-CD
013000        MOVE    "RRSTKTM"            TO WK-C-CXL-FILE
013100        MOVE    "OPEN"               TO WK-C-CXL-MODE
013200        MOVE    WK-C-FILE-STATUS     TO WK-C-CXL-FS
013300        GO TO A099-PROCESS-CALLED-ROUTINE-EX
013400     END-IF.
013500*----------------------------------------------------------------*
013600 A099-PROCESS-CALLED-ROUTINE-EX.
013700*----------------------------------------------------------------*
013800     EXIT.

013900*----------------------------------------------------------------*
014000 B000-MAIN-PROCESSING.
014100*----------------------------------------------------------------*
014200     IF WK-C-CXL-ERROR-CD = SPACES
014300        PERFORM C100-READ-TICKET
014400           THRU C199-READ-TICKET-EX
014500     END-IF.

R03ERR IF WK-C-CXL-ERROR-CD = SPACES
014600        PERFORM C200-CANCEL-TICKET
014700           THRU C299-CANCEL-TICKET-EX
014800     END-IF.

014900     IF WK-C-CXL-ERROR-CD = SPACES
015000        PERFORM C300-RESTORE-TRAIN-SEAT
015100           THRU C399-RESTORE-TRAIN-SEAT-EX
015200     END-IF.
015300*----------------------------------------------------------------*
015400 B999-MAIN-PROCESSING-EX.
015500*----------------------------------------------------------------*
015600     EXIT.

015700*----------------------------------------------------------------*
015800 C100-READ-TICKET.
015900*----------------------------------------------------------------*
016000     MOVE    WK-N-CXL-I-TICKETID     TO RRSTKTM-TICKETID.
016100     READ RRSTKTM KEY IS EXTERNALLY-DESCRIBED-KEY
016200          INTO WK-C-RRSTKTM-1.

016300     IF WK-C-SUCCESSFUL
016400        GO TO C199-READ-TICKET-EX
016500     END-IF.

016600     IF WK-C-RECORD-NOT-FOUND
016700        MOVE    "SUP0016"            TO WK-C-CXL-ERROR-CD
016800     ELSE
016900        MOVE    WK-N-CXL-I-TICKETID  TO WK-N-CXL-CURR-TICKETID
017000        DISPLAY "RRSVCXL - READ ERROR ON TICKET "
017100                 WK-C-CXL-CURR-TICKETID-X
017200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017300        MOVE    "COM0206"            TO WK-C-CXL-ERROR-CD
017400     END-IF.

017500     MOVE    "RRSTKTM"               TO WK-C-CXL-FILE.
017600     MOVE    "READ"                  TO WK-C-CXL-MODE.
017700     MOVE    WK-N-CXL-I-TICKETID     TO WK-C-CXL-KEY.
017800     MOVE    WK-C-FILE-STATUS        TO WK-C-CXL-FS.
017900*----------------------------------------------------------------*
018000 C199-READ-TICKET-EX.
018100*----------------------------------------------------------------*
018200     EXIT.

018300*----------------------------------------------------------------*
R03ERR C200-CANCEL-TICKET.
018400*----------------------------------------------------------------*
R03ERR IF RRSTKTM-STATUS OF WK-C-RRSTKTM-1 = "CANCELLED"
018500        MOVE    "SUP0018"            TO WK-C-CXL-ERROR-CD
018600        GO TO C299-CANCEL-TICKET-EX
018700     END-IF.

018800     MOVE    "CANCELLED"             TO RRSTKTM-STATUS OF
018900                                         WK-C-RRSTKTM-1.

019000     REWRITE WK-C-RRSTKTM FROM WK-C-RRSTKTM-1.

019100     IF WK-C-SUCCESSFUL
019200        DISPLAY "RRSVCXL - TICKET CANCELLED "
019300                 WK-N-CXL-I-TICKETID
019400        GO TO C299-CANCEL-TICKET-EX
019500     END-IF.

019600     DISPLAY "RRSVCXL - REWRITE ERROR - RRSTKTM"
019700     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
019800     MOVE    "COM0206"               TO WK-C-CXL-ERROR-CD.
019900     MOVE    "RRSTKTM"               TO WK-C-CXL-FILE.
020000     MOVE    "REWRITE"               TO WK-C-CXL-MODE.
020100     MOVE    WK-N-CXL-I-TICKETID     TO WK-C-CXL-KEY.
020200     MOVE    WK-C-FILE-STATUS        TO WK-C-CXL-FS.
020300*----------------------------------------------------------------*
020400 C299-CANCEL-TICKET-EX.
020500*----------------------------------------------------------------*
020600     EXIT.

020700*----------------------------------------------------------------*
020800 C300-RESTORE-TRAIN-SEAT.
020900*----------------------------------------------------------------*
021000     MOVE    RRSTKTM-TRAINID OF WK-C-RRSTKTM-1
021100                                     TO RRSTRNM-TRAINID.
021200     READ RRSTRNM KEY IS EXTERNALLY-DESCRIBED-KEY
021300          INTO WK-C-RRSTRNM-1.

021400     IF NOT WK-C-SUCCESSFUL
021500        MOVE    RRSTKTM-TRAINID OF WK-C-RRSTKTM-1
021600                                    TO WK-N-CXL-TICKET-TRAINID
021700        DISPLAY "RRSVCXL - TRAIN NOT FOUND, SEAT NOT RESTORED "
021800                 WK-C-CXL-TICKET-TRAINID-X
021900        GO TO C399-RESTORE-TRAIN-SEAT-EX
022000     END-IF.

022100     COMPUTE WK-N-CXL-NEW-AVLSEAT =
022200             RRSTRNM-AVLSEAT OF WK-C-RRSTRNM-1 + 1.
022300     MOVE    WK-N-CXL-NEW-AVLSEAT    TO RRSTRNM-AVLSEAT OF
022400                                         WK-C-RRSTRNM-1.

022500     REWRITE WK-C-RRSTRNM FROM WK-C-RRSTRNM-1.

022600     IF NOT WK-C-SUCCESSFUL
022700        DISPLAY "RRSVCXL - REWRITE ERROR - RRSTRNM"
022800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022900     END-IF.
023000*----------------------------------------------------------------*
023100 C399-RESTORE-TRAIN-SEAT-EX.
023200*----------------------------------------------------------------*
023300     EXIT.

023400*----------------------------------------------------------------*
023500 Z000-END-PROGRAM-ROUTINE.
023600*----------------------------------------------------------------*
023700     CLOSE RRSTRNM.
023800     IF NOT WK-C-SUCCESSFUL
023900        DISPLAY "RRSVCXL - CLOSE FILE ERROR - RRSTRNM"
024000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024100     END-IF.

024200     CLOSE RRSTKTM.
024300     IF NOT WK-C-SUCCESSFUL
024400        DISPLAY "RRSVCXL - CLOSE FILE ERROR - RRSTKTM"
024500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024600     END-IF.

024700     DISPLAY "RRSVCXL - RUN COMPLETE " WK-C-CXL-RUN-DD "/"
024800              WK-C-CXL-RUN-MM "/" WK-C-CXL-RUN-YY.
R03LVL  DISPLAY "RRSVCXL - CALLS THIS RUN   " WK-N-CXL-CALL-COUNT.
024900*----------------------------------------------------------------*
025000 Z999-END-PROGRAM-ROUTINE-EX.
025100*----------------------------------------------------------------*
025200     EXIT.
