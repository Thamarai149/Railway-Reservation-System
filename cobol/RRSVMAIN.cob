000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRSVMAIN.
000500 AUTHOR.         P NAIDU.
000600 INSTALLATION.   RAILWAY DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   20 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RESERVATION SYSTEM - INTERNAL USE.
001000*
001100*DESCRIPTION :  THIS IS THE NIGHTLY RESERVATION BATCH DRIVER.  IT
001200*               READS THE RRSVTRX TRANSACTION FILE ONE RECORD AT
001300*               A TIME AND CALLS THE MATCHING SUPPORT ROUTINE FOR
001400*               EACH "SRCH"/"BOOK"/"CNCL"/"VIEW"/"UPDT"/"VPTK"/
001500*               "PRNT" REQUEST.  THIS PROGRAM OWNS NO DATABASE
001600*               FILE OTHER THAN THE TRANSACTION FILE ITSELF - ALL
001700*               TRAIN/TICKET I-O IS DONE INSIDE THE CALLED
001800*               ROUTINES.
001900*
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:                                       *
002200*----------------------------------------------------------------*
002300* R91MAN - PNAIDU  - 20/03/1991 - RESV PROJECT - INITIAL VERSION *
002400* R94VPT - PNAIDU  - 30/08/1994 - ADD "VPTK" DISPATCH FOR THE     *
002500*                    NEW VIEW-PASSENGER-TICKETS ROUTINE.         *
002600* R96PRT - LTSEAH  - 14/05/1996 - ADD "PRNT" DISPATCH FOR THE     *
002700*                    NEW PRINT-TICKET (ERS) ROUTINE.              *
002800* R98Y2K - LTSEAH  - 11/12/1998 - Y2K REVIEW - NO 2-DIGIT YEAR    *
002900*                    FIELDS ON THE TRANSACTION FILE. NO CHANGE    *
003000*                    MADE.                                        *
003100* R03ABT - KHOOBH  - 19/06/2003 - ABNORMAL-TERMINATION ROUTINE    *
003200*                    NOW DISPLAYS THE FAILING TRANSACTION TYPE    *
003300*                    AND KEY BEFORE THE ABEND - HELPDESK TICKET   *
003400*                    HD-4471 (OPERATOR COULD NOT TELL WHICH       *
003500*                    TRANSACTION HAD STOPPED THE RUN).            *
003510* R03BTM - KHOOBH  - 15/07/2003 - C200-PROCESS-BOOK WAS MOVING    *
003520*                    ZERO TO WK-N-BKT-I-BOOKTIM INSTEAD OF THE    *
003530*                    TIME OF DAY - EVERY TICKET EVER BOOKED CAME  *
003540*                    OUT WITH A BOOKING TIME OF "000000" - ADDED  *
003550*                    ACCEPT ... FROM TIME ALONGSIDE THE EXISTING  *
003560*                    ACCEPT ... FROM DATE AT START-OF-RUN -       *
003570*                    HELPDESK TICKET HD-4601.                     *
R03LVL* R03LVL - KHOOBH  - 22/07/2003 - SHOP STANDARDS REVIEW -        *
R03LVL*                    TRANSACTION COUNT AND ERROR COUNT NOW       *
R03LVL*                    STANDALONE 77-LEVEL ITEMS, PER SHOP CODING  *
R03LVL*                    STANDARD - HELPDESK TICKET HD-4610.         *
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT RRSVTRX ASSIGN TO DATABASE-RRSVTRX
004800            ORGANIZATION      IS SEQUENTIAL
004900            ACCESS MODE       IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-FILE-STATUS.

005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  RRSVTRX
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS WK-C-RRSVTRX.
005900 01  WK-C-RRSVTRX.
006000     COPY DDS-ALL-FORMATS OF RRSVTRX.
006100 01  WK-C-RRSVTRX-1.
006200     COPY RRSVTRX.

006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM RRSVMAIN **".

R03LVL *--- 77-LEVEL SCALARS - TRANSACTION COUNT (ALSO SEEN VIA THE     *
R03LVL *--- ABEND DISPLAY REDEFINES BELOW) AND RUN ERROR COUNT -        *
R03LVL *--- STANDALONE PER SHOP CODING STANDARD.                        *
R03LVL 77  WK-N-MAIN-REC-COUNT         PIC 9(07) COMP VALUE ZERO.
R03LVL 77  WK-N-MAIN-ERROR-COUNT       PIC 9(07) COMP VALUE ZERO.

006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WK-C-COMMON.
006900     COPY RSVCMWS.

007000 01  WK-C-WORK-AREA.
007200     05  WK-N-MAIN-SRCH-COUNT    PIC 9(07) COMP VALUE ZERO.
007300     05  WK-N-MAIN-BOOK-COUNT    PIC 9(07) COMP VALUE ZERO.
007400     05  WK-N-MAIN-CNCL-COUNT    PIC 9(07) COMP VALUE ZERO.
007500     05  WK-N-MAIN-VIEW-COUNT    PIC 9(07) COMP VALUE ZERO.
007600     05  WK-N-MAIN-UPDT-COUNT    PIC 9(07) COMP VALUE ZERO.
007700     05  WK-N-MAIN-VPTK-COUNT    PIC 9(07) COMP VALUE ZERO.
007800     05  WK-N-MAIN-PRNT-COUNT    PIC 9(07) COMP VALUE ZERO.
008000     05  FILLER                  PIC X(10).

008100*--- REDEFINES - RUN DATE BROKEN OUT FOR THE START/END-OF-RUN    *
008200*--- DISPLAY LINES.                                              *
008300 01  WK-N-MAIN-RUN-DATE                PIC 9(06) VALUE ZERO.
008400 01  WK-C-MAIN-RUN-DATE-BRK REDEFINES WK-N-MAIN-RUN-DATE.
008500     05  WK-C-MAIN-RUN-YY         PIC 9(02).
008600     05  WK-C-MAIN-RUN-MM         PIC 9(02).
008700     05  WK-C-MAIN-RUN-DD         PIC 9(02).

R03BTM *--- REDEFINES - TIME OF DAY AT START-OF-RUN, BROKEN OUT SO       *
R03BTM *--- ONLY THE HHMMSS PORTION IS CARRIED TO RRSTKTM-BOOKTIM.       *
R03BTM  01  WK-N-MAIN-RUN-TIME                PIC 9(08) VALUE ZERO.
R03BTM  01  WK-C-MAIN-RUN-TIME-BRK REDEFINES WK-N-MAIN-RUN-TIME.
R03BTM      05  WK-N-MAIN-RUN-HHMMSS     PIC 9(06).
R03BTM      05  WK-N-MAIN-RUN-HUNDSEC    PIC 9(02).

008800*--- REDEFINES - TRANSACTION SEQUENCE NUMBER SEEN AS ALPHA FOR   *
008900*--- THE READ-ERROR AND UNKNOWN-TYPE DISPLAY LINES.              *
009000 77  WK-C-MAIN-REC-COUNT-X REDEFINES WK-N-MAIN-REC-COUNT
009100                                    PIC X(07).

009200*--- REDEFINES - TYPE + TRAINID + TICKETID OF THE CURRENT        *
009300*--- TRANSACTION SEEN AS ONE BLOCK FOR THE ABNORMAL-TERMINATION  *
009400*--- DISPLAY LINE (R03ABT) - SO THE OPERATOR CAN SEE WHAT WAS    *
009500*--- BEING PROCESSED WHEN A CALLED ROUTINE COMES BACK WITH AN    *
009600*--- UNRECOVERABLE "COM0206" FILE ERROR.                         *
009700 01  WK-C-MAIN-ABORT-BLOCK.
009800     05  WK-C-MAIN-ABORT-TYPE     PIC X(04).
009900     05  WK-N-MAIN-ABORT-TRAINID  PIC 9(05).
010000     05  WK-N-MAIN-ABORT-TICKETID PIC 9(09).
010100 01  WK-C-MAIN-ABORT-BLOCK-X REDEFINES WK-C-MAIN-ABORT-BLOCK
010200                                    PIC X(18).

010300*****************
010400 LINKAGE SECTION.
010500*****************
010600*--- RRSVMAIN IS THE TOP OF THE CALL CHAIN - IT HAS NO LINKAGE   *
010700*--- RECORD OF ITS OWN, ONLY THE RECORDS OF THE ROUTINES IT      *
010800*--- CALLS.                                                      *
010900 01  WK-C-SRH-RECORD.
011000     COPY RSVSRH.
011100 01  WK-C-BKT-RECORD.
011200     COPY RSVBKT.
011300 01  WK-C-CXL-RECORD.
011400     COPY RSVCXL.
011500 01  WK-C-VTK-RECORD.
011600     COPY RSVVTK.
011700 01  WK-C-UPD-RECORD.
011800     COPY RSVUPD.
011900 01  WK-C-VPT-RECORD.
012000     COPY RSVVPT.
012100 01  WK-C-PRT-RECORD.
012200     COPY RSVPRT.

012300 EJECT
012400**************************
012500 PROCEDURE DIVISION.
012600**************************
012700 MAIN-MODULE.
012800     PERFORM A000-INITIALIZE-ROUTINE
012900        THRU A099-INITIALIZE-ROUTINE-EX.
013000     PERFORM B000-MAIN-PROCESSING
013100        THRU B999-MAIN-PROCESSING-EX
013200        UNTIL WK-C-END-OF-FILE.
013300     PERFORM Z000-END-PROGRAM-ROUTINE
013400        THRU Z999-END-PROGRAM-ROUTINE-EX.
013500     GOBACK.

013600*----------------------------------------------------------------*
013700 A000-INITIALIZE-ROUTINE.
013800*----------------------------------------------------------------*
013900     ACCEPT  WK-N-MAIN-RUN-DATE      FROM DATE.
R03BTM  ACCEPT WK-N-MAIN-RUN-TIME      FROM TIME.
014000     DISPLAY "RRSVMAIN - RESERVATION BATCH RUN STARTED "
014100              WK-C-MAIN-RUN-DD "/" WK-C-MAIN-RUN-MM "/"
014200              WK-C-MAIN-RUN-YY.

014300     OPEN INPUT RRSVTRX.
014400     IF NOT WK-C-SUCCESSFUL
014500        DISPLAY "RRSVMAIN - OPEN FILE ERROR - RRSVTRX"
014600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014700        PERFORM Y900-ABNORMAL-TERMINATION
014800           THRU Y999-ABNORMAL-TERMINATION-EX
014900     END-IF.

015000     PERFORM B100-READ-TRANSACTION
015100        THRU B199-READ-TRANSACTION-EX.
015200*----------------------------------------------------------------*
015300 A099-INITIALIZE-ROUTINE-EX.
015400*----------------------------------------------------------------*
015500     EXIT.

015600*----------------------------------------------------------------*
015700 B000-MAIN-PROCESSING.
015800*----------------------------------------------------------------*
015900     PERFORM C000-DISPATCH-TRANSACTION
016000        THRU C099-DISPATCH-TRANSACTION-EX.
016100     PERFORM B100-READ-TRANSACTION
016200        THRU B199-READ-TRANSACTION-EX.
016300*----------------------------------------------------------------*
016400 B999-MAIN-PROCESSING-EX.
016500*----------------------------------------------------------------*
016600     EXIT.

016700*----------------------------------------------------------------*
016800 B100-READ-TRANSACTION.
016900*----------------------------------------------------------------*
017000     READ RRSVTRX INTO WK-C-RRSVTRX-1.
017100     IF WK-C-END-OF-FILE
017200        GO TO B199-READ-TRANSACTION-EX
017300     END-IF.

017400     IF NOT WK-C-SUCCESSFUL
017500        MOVE    WK-N-MAIN-REC-COUNT  TO WK-C-MAIN-REC-COUNT-X
017600        DISPLAY "RRSVMAIN - READ ERROR AFTER TRANSACTION "
017700                 WK-C-MAIN-REC-COUNT-X
017800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017900        PERFORM Y900-ABNORMAL-TERMINATION
018000           THRU Y999-ABNORMAL-TERMINATION-EX
018100     END-IF.

018200     ADD     1                       TO WK-N-MAIN-REC-COUNT.
018300*----------------------------------------------------------------*
018400 B199-READ-TRANSACTION-EX.
018500*----------------------------------------------------------------*
018600     EXIT.

018700*----------------------------------------------------------------*
018800 C000-DISPATCH-TRANSACTION.
018900*----------------------------------------------------------------*
019000     EVALUATE RRSVTRX-TYPE OF WK-C-RRSVTRX-1
019100        WHEN "SRCH"
019200           PERFORM C100-PROCESS-SRCH THRU C199-PROCESS-SRCH-EX
019300        WHEN "BOOK"
019400           PERFORM C200-PROCESS-BOOK THRU C299-PROCESS-BOOK-EX
019500        WHEN "CNCL"
019600           PERFORM C300-PROCESS-CNCL THRU C399-PROCESS-CNCL-EX
019700        WHEN "VIEW"
019800           PERFORM C400-PROCESS-VIEW THRU C499-PROCESS-VIEW-EX
019900        WHEN "UPDT"
020000           PERFORM C500-PROCESS-UPDT THRU C599-PROCESS-UPDT-EX
020100        WHEN "VPTK"
020200           PERFORM C600-PROCESS-VPTK THRU C699-PROCESS-VPTK-EX
020300        WHEN "PRNT"
020400           PERFORM C700-PROCESS-PRNT THRU C799-PROCESS-PRNT-EX
020500        WHEN OTHER
020600           MOVE    WK-N-MAIN-REC-COUNT  TO WK-C-MAIN-REC-COUNT-X
020700           DISPLAY "RRSVMAIN - UNKNOWN TRANSACTION TYPE "
020800                    RRSVTRX-TYPE OF WK-C-RRSVTRX-1
020900                    " ON TRANSACTION " WK-C-MAIN-REC-COUNT-X
021000           ADD     1                    TO WK-N-MAIN-ERROR-COUNT
021100     END-EVALUATE.
021200*----------------------------------------------------------------*
021300 C099-DISPATCH-TRANSACTION-EX.
021400*----------------------------------------------------------------*
021500     EXIT.

021600*----------------------------------------------------------------*
021700 C100-PROCESS-SRCH.
021800*----------------------------------------------------------------*
021900     MOVE    SPACES                     TO WK-C-SRH-RECORD.
022000     MOVE    RRSVTRX-SRCSTN OF WK-C-RRSVTRX-1 TO WK-C-SRH-SRCSTN.
022100     MOVE    RRSVTRX-DSTSTN OF WK-C-RRSVTRX-1 TO WK-C-SRH-DSTSTN.

022200     CALL    "RRSVSRH"                  USING WK-C-SRH-RECORD.

022300     ADD     1                          TO WK-N-MAIN-SRCH-COUNT.
022400     IF WK-C-SRH-ERROR-CD NOT = SPACES
022500        ADD  1                          TO WK-N-MAIN-ERROR-COUNT
022600        DISPLAY "RRSVMAIN - RRSVSRH RETURNED "
022700                 WK-C-SRH-ERROR-CD
022800     END-IF.
022900*----------------------------------------------------------------*
023000 C199-PROCESS-SRCH-EX.
023100*----------------------------------------------------------------*
023200     EXIT.

023300*----------------------------------------------------------------*
023400 C200-PROCESS-BOOK.
023500*----------------------------------------------------------------*
023600     MOVE    SPACES                     TO WK-C-BKT-RECORD.
023700     MOVE    RRSVTRX-TRAINID  OF WK-C-RRSVTRX-1 TO WK-N-BKT-I-TRAINID.
023800     MOVE    RRSVTRX-PSGNAME  OF WK-C-RRSVTRX-1 TO WK-C-BKT-I-PSGNAME.
023900     MOVE    RRSVTRX-PSGEMAIL OF WK-C-RRSVTRX-1 TO WK-C-BKT-I-PSGEMAIL.
024000     MOVE    RRSVTRX-PSGPHONE OF WK-C-RRSVTRX-1 TO WK-C-BKT-I-PSGPHONE.
024100     MOVE    WK-N-MAIN-RUN-DATE         TO WK-N-BKT-I-BOOKDTE.
R03BTM  MOVE WK-N-MAIN-RUN-HHMMSS       TO WK-N-BKT-I-BOOKTIM.

024300     CALL    "RRSVBKT"                  USING WK-C-BKT-RECORD.

024400     ADD     1                          TO WK-N-MAIN-BOOK-COUNT.
024500     IF WK-C-BKT-ERROR-CD NOT = SPACES
024600        ADD  1                          TO WK-N-MAIN-ERROR-COUNT
024700        DISPLAY "RRSVMAIN - RRSVBKT RETURNED "
024800                 WK-C-BKT-ERROR-CD
024900     END-IF.
025000*----------------------------------------------------------------*
025100 C299-PROCESS-BOOK-EX.
025200*----------------------------------------------------------------*
025300     EXIT.

025400*----------------------------------------------------------------*
025500 C300-PROCESS-CNCL.
025600*----------------------------------------------------------------*
025700     MOVE    SPACES                     TO WK-C-CXL-RECORD.
025800     MOVE    RRSVTRX-TICKETID OF WK-C-RRSVTRX-1 TO WK-N-CXL-I-TICKETID.

025900     CALL    "RRSVCXL"                  USING WK-C-CXL-RECORD.

026000     ADD     1                          TO WK-N-MAIN-CNCL-COUNT.
026100     IF WK-C-CXL-ERROR-CD NOT = SPACES
026200        ADD  1                          TO WK-N-MAIN-ERROR-COUNT
026300        DISPLAY "RRSVMAIN - RRSVCXL RETURNED "
026400                 WK-C-CXL-ERROR-CD
026500     END-IF.
026600*----------------------------------------------------------------*
026700 C399-PROCESS-CNCL-EX.
026800*----------------------------------------------------------------*
026900     EXIT.

027000*----------------------------------------------------------------*
027100 C400-PROCESS-VIEW.
027200*----------------------------------------------------------------*
027300     MOVE    SPACES                     TO WK-C-VTK-RECORD.
027400     MOVE    RRSVTRX-TICKETID OF WK-C-RRSVTRX-1 TO WK-N-VTK-I-TICKETID.

027500     CALL    "RRSVVTK"                  USING WK-C-VTK-RECORD.

027600     ADD     1                          TO WK-N-MAIN-VIEW-COUNT.
027700     IF WK-C-VTK-ERROR-CD NOT = SPACES
027800        ADD  1                          TO WK-N-MAIN-ERROR-COUNT
027900        DISPLAY "RRSVMAIN - RRSVVTK RETURNED "
028000                 WK-C-VTK-ERROR-CD
028100     END-IF.
028200*----------------------------------------------------------------*
028300 C499-PROCESS-VIEW-EX.
028400*----------------------------------------------------------------*
028500     EXIT.

028600*----------------------------------------------------------------*
028700 C500-PROCESS-UPDT.
028800*----------------------------------------------------------------*
028900     MOVE    SPACES                     TO WK-C-UPD-RECORD.
029000     MOVE    RRSVTRX-TICKETID OF WK-C-RRSVTRX-1 TO WK-N-UPD-I-TICKETID.
029100     MOVE    RRSVTRX-PSGNAME  OF WK-C-RRSVTRX-1 TO WK-C-UPD-I-PSGNAME.
029200     MOVE    RRSVTRX-PSGEMAIL OF WK-C-RRSVTRX-1 TO WK-C-UPD-I-PSGEMAIL.
029300     MOVE    RRSVTRX-PSGPHONE OF WK-C-RRSVTRX-1 TO WK-C-UPD-I-PSGPHONE.

029400     CALL    "RRSVUPD"                  USING WK-C-UPD-RECORD.

029500     ADD     1                          TO WK-N-MAIN-UPDT-COUNT.
029600     IF WK-C-UPD-ERROR-CD NOT = SPACES
029700        ADD  1                          TO WK-N-MAIN-ERROR-COUNT
029800        DISPLAY "RRSVMAIN - RRSVUPD RETURNED "
029900                 WK-C-UPD-ERROR-CD
030000     END-IF.
030100*----------------------------------------------------------------*
030200 C599-PROCESS-UPDT-EX.
030300*----------------------------------------------------------------*
030400     EXIT.

030500*----------------------------------------------------------------*
030600 C600-PROCESS-VPTK.
030700*----------------------------------------------------------------*
030800     MOVE    SPACES                     TO WK-C-VPT-RECORD.
030900     MOVE    RRSVTRX-PSGEMAIL OF WK-C-RRSVTRX-1 TO WK-C-VPT-I-PSGEMAIL.

031000     CALL    "RRSVVPT"                  USING WK-C-VPT-RECORD.

031100     ADD     1                          TO WK-N-MAIN-VPTK-COUNT.
031200     IF WK-C-VPT-ERROR-CD NOT = SPACES
031300        ADD  1                          TO WK-N-MAIN-ERROR-COUNT
031400        DISPLAY "RRSVMAIN - RRSVVPT RETURNED "
031500                 WK-C-VPT-ERROR-CD
031600     END-IF.
031700*----------------------------------------------------------------*
031800 C699-PROCESS-VPTK-EX.
031900*----------------------------------------------------------------*
032000     EXIT.

032100*----------------------------------------------------------------*
032200 C700-PROCESS-PRNT.
032300*----------------------------------------------------------------*
032400     MOVE    SPACES                     TO WK-C-PRT-RECORD.
032500     MOVE    RRSVTRX-TICKETID OF WK-C-RRSVTRX-1 TO WK-N-PRT-I-TICKETID.

032600     CALL    "RRSVPRT"                  USING WK-C-PRT-RECORD.

032700     ADD     1                          TO WK-N-MAIN-PRNT-COUNT.
032800     IF WK-C-PRT-ERROR-CD NOT = SPACES
032900        ADD  1                          TO WK-N-MAIN-ERROR-COUNT
033000        DISPLAY "RRSVMAIN - RRSVPRT RETURNED "
033100                 WK-C-PRT-ERROR-CD
033200     END-IF.
033300*----------------------------------------------------------------*
033400 C799-PROCESS-PRNT-EX.
033500*----------------------------------------------------------------*
033600     EXIT.

033700*----------------------------------------------------------------*
033800 Y900-ABNORMAL-TERMINATION.
033900*----------------------------------------------------------------*
R03ABT MOVE    RRSVTRX-TYPE OF WK-C-RRSVTRX-1
R03ABT                              TO WK-C-MAIN-ABORT-TYPE.
R03ABT MOVE    RRSVTRX-TRAINID OF WK-C-RRSVTRX-1
R03ABT                              TO WK-N-MAIN-ABORT-TRAINID.
R03ABT MOVE    RRSVTRX-TICKETID OF WK-C-RRSVTRX-1
R03ABT                              TO WK-N-MAIN-ABORT-TICKETID.
R03ABT DISPLAY "RRSVMAIN - ABEND ON TRANSACTION "
R03ABT          WK-C-MAIN-ABORT-BLOCK-X.
034000     DISPLAY "RRSVMAIN - RUN TERMINATED ABNORMALLY".
034100     CLOSE   RRSVTRX.
034200     MOVE    16                         TO RETURN-CODE.
034300     GOBACK.
034400*----------------------------------------------------------------*
034500 Y999-ABNORMAL-TERMINATION-EX.
034600*----------------------------------------------------------------*
034700     EXIT.

034800*----------------------------------------------------------------*
034900 Z000-END-PROGRAM-ROUTINE.
035000*----------------------------------------------------------------*
035100     CLOSE RRSVTRX.
035200     IF NOT WK-C-SUCCESSFUL
035300        DISPLAY "RRSVMAIN - CLOSE FILE ERROR - RRSVTRX"
035400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035500     END-IF.

035600     DISPLAY "RRSVMAIN - TRANSACTIONS READ   : " WK-N-MAIN-REC-COUNT.
035700     DISPLAY "RRSVMAIN - SEARCHES PROCESSED  : " WK-N-MAIN-SRCH-COUNT.
035800     DISPLAY "RRSVMAIN - BOOKINGS PROCESSED  : " WK-N-MAIN-BOOK-COUNT.
035900     DISPLAY "RRSVMAIN - CANCELS PROCESSED   : " WK-N-MAIN-CNCL-COUNT.
036000     DISPLAY "RRSVMAIN - VIEWS PROCESSED     : " WK-N-MAIN-VIEW-COUNT.
036100     DISPLAY "RRSVMAIN - UPDATES PROCESSED   : " WK-N-MAIN-UPDT-COUNT.
036200     DISPLAY "RRSVMAIN - VPTK LOOKUPS DONE   : " WK-N-MAIN-VPTK-COUNT.
036300     DISPLAY "RRSVMAIN - SLIPS PRINTED       : " WK-N-MAIN-PRNT-COUNT.
036400     DISPLAY "RRSVMAIN - ERRORS ENCOUNTERED  : " WK-N-MAIN-ERROR-COUNT.
036500     DISPLAY "RRSVMAIN - RESERVATION BATCH RUN COMPLETE".
036600*----------------------------------------------------------------*
036700 Z999-END-PROGRAM-ROUTINE-EX.
036800*----------------------------------------------------------------*
036900     EXIT.
