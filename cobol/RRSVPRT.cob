000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRSVPRT.
000500 AUTHOR.         P NAIDU.
000600 INSTALLATION.   RAILWAY DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   26 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RESERVATION SYSTEM - INTERNAL USE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PRINT THE ELECTRONIC
001200*               RESERVATION SLIP (ERS) FOR ONE TICKET-ID.  CALLED
001300*               FROM RRSVMAIN FOR EACH "PRNT" TRANSACTION.  UNLIKE
001400*               RRSVVTK AND RRSVVPT, THIS PROGRAM MUST NOT PRINT A
001500*               SLIP WHEN THE TRAIN RECORD IS MISSING - SEE R96ABT.
001600*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                       *
001900*----------------------------------------------------------------*
002000* R91PRT - PNAIDU  - 26/03/1991 - RESV PROJECT - INITIAL VERSION *
002100* R93EML - PNAIDU  - 05/11/1993 - PRINT PASSENGER EMAIL ON THE   *
002200*                    CONTACT BLOCK - MATCH RRSTKTM CHANGE.       *
002300* R96PNR - LTSEAH  - 12/05/1996 - BUILD PNR AND TRANSACTION ID   *
002400*                    PER RULE IN RSVPRT COPYBOOK - AUDIT FINDING.*
002500* R96ABT - LTSEAH  - 13/05/1996 - ABORT THE PRINT WITH "SUP0019" *
002600*                    AND WRITE NO SLIP AT ALL IF THE TRAIN       *
002700*                    RECORD CANNOT BE FOUND - A SLIP WITH NO     *
002800*                    ROUTE ON IT IS WORSE THAN NO SLIP.          *
002900* R98Y2K - LTSEAH  - 11/12/1998 - Y2K REVIEW - BOOKDTE ALREADY   *
003000*                    CCYYMMDD (8-BYTE). NO CHANGE MADE.          *
R03LVL* R03LVL - KHOOBH  - 22/07/2003 - SHOP STANDARDS REVIEW - SLIP   *
R03LVL*                    COUNT AND THE 10-DIGIT TICKETID SCRATCH     *
R03LVL*                    FIELD NOW STANDALONE 77-LEVEL ITEMS, PER    *
R03LVL*                    SHOP CODING STANDARD - HELPDESK TICKET      *
R03LVL*                    HD-4610.                                    *
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT RRSTKTM ASSIGN TO DATABASE-RRSTKTM
004300            ORGANIZATION      IS INDEXED
004400            ACCESS MODE       IS RANDOM
004500            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004600            FILE STATUS       IS WK-C-FILE-STATUS.

004700     SELECT RRSTRNM ASSIGN TO DATABASE-RRSTRNM
004800            ORGANIZATION      IS INDEXED
004900            ACCESS MODE       IS RANDOM
005000            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005100            FILE STATUS       IS WK-C-FILE-STATUS.

005200     SELECT RRSVPRF ASSIGN TO PRINTER-RRSVPRT
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-PRF-FILE-STATUS.

005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  RRSTKTM
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WK-C-RRSTKTM.
006300 01  WK-C-RRSTKTM.
006400     COPY DDS-ALL-FORMATS OF RRSTKTM.
006500 01  WK-C-RRSTKTM-1.
006600     COPY RRSTKTM.

006700 FD  RRSTRNM
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS WK-C-RRSTRNM.
007000 01  WK-C-RRSTRNM.
007100     COPY DDS-ALL-FORMATS OF RRSTRNM.
007200 01  WK-C-RRSTRNM-1.
007300     COPY RRSTRNM.

007400*--- THE ELECTRONIC RESERVATION SLIP ITSELF - ONE 80-BYTE LINE   *
007500*--- PER WRITE, SPOOLED TO THE SHOP PRINT QUEUE (R91PRT).        *
007600 FD  RRSVPRF
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS WK-C-PRF-LINE.
007900 01  WK-C-PRF-LINE                      PIC X(80).

008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                          PIC X(24)        VALUE
008300     "** PROGRAM RRSVPRT **".

R03LVL *--- 77-LEVEL SCALAR - SLIPS-PRINTED COUNT, STANDALONE PER SHOP *
R03LVL *--- CODING STANDARD.                                           *
R03LVL 77  WK-N-PRT-SLIP-COUNT         PIC 9(05) COMP VALUE ZERO.

008400* ------------------ PROGRAM WORKING STORAGE -------------------*
008500 01  WK-C-COMMON.
008600     COPY RSVCMWS.

008700 01  WK-C-WORK-AREA.
008800     05  WK-C-PRF-FILE-STATUS    PIC X(02).
009000     05  FILLER                  PIC X(10).

009100*--- REDEFINES - RUN DATE BROKEN OUT FOR THE END-OF-RUN DISPLAY. *
009200 01  WK-N-PRT-RUN-DATE                 PIC 9(06) VALUE ZERO.
009300 01  WK-C-PRT-RUN-DATE-BRK REDEFINES WK-N-PRT-RUN-DATE.
009400     05  WK-C-PRT-RUN-YY          PIC 9(02).
009500     05  WK-C-PRT-RUN-MM          PIC 9(02).
009600     05  WK-C-PRT-RUN-DD          PIC 9(02).

009700*--- REDEFINES - TICKET-ID SEEN AS ALPHA FOR THE NOT-FOUND AND   *
009800*--- READ-ERROR DISPLAY LINES.                                   *
009900 01  WK-N-PRT-CURR-TICKETID            PIC 9(09) VALUE ZERO.
010000 01  WK-C-PRT-CURR-TICKETID-X REDEFINES WK-N-PRT-CURR-TICKETID
010100                                    PIC X(09).

010200*--- REDEFINES - BOOKING DATE BROKEN OUT SO THE JOURNEY ROW AND  *
010300*--- THE TRANSACTION ID (R96PNR) CAN EACH TAKE CCYYMMDD APART.   *
010400 01  WK-N-PRT-BOOKDTE                  PIC 9(08) VALUE ZERO.
010500 01  WK-C-PRT-BOOKDTE-BRK REDEFINES WK-N-PRT-BOOKDTE.
010600     05  WK-C-PRT-BOOK-CCYY       PIC 9(04).
010700     05  WK-C-PRT-BOOK-MM         PIC 9(02).
010800     05  WK-C-PRT-BOOK-DD         PIC 9(02).

010900*--- PNR AND TRANSACTION ID - BUILT PER THE RULE DOCUMENTED IN   *
011000*--- THE RSVPRT COPYBOOK (R96PNR).                               *
R03LVL  77  WK-N-PRT-TICKETID-10         PIC 9(10) VALUE ZERO.
011200 01  WK-C-PRT-PNR.
011300     05  WK-C-PRT-PNR-LIT         PIC X(02) VALUE "TN".
011400     05  WK-C-PRT-PNR-TICKETID    PIC 9(10).
011500 01  WK-C-PRT-TRANSACT-ID.
011600     05  WK-C-PRT-TXN-LIT         PIC X(02) VALUE "TN".
011700     05  WK-C-PRT-TXN-BOOKDTE     PIC 9(08).
011800     05  WK-C-PRT-TXN-TICKETID    PIC 9(10).

011900*--- FARE FIELDS EDITED FOR THE PAYMENT DETAILS BLOCK - TICKET   *
012000*--- FARE IS SHOWN TWICE, THE CONVENIENCE FEE IS ALWAYS ZERO     *
012100*--- (NO PDF/JPG PRICING LOGIC IN THIS BATCH SLICE).             *
012200 01  WK-N-PRT-FARE-ED                  PIC ZZZZ9.99.
012300 01  WK-N-PRT-FEE-ED                   PIC ZZZZ9.99 VALUE ZERO.

012400* ------------------ PRINT LINE WORK AREAS -----------------------*
012500 01  WK-C-PRF-TITLE-1.
012600     05  FILLER                   PIC X(21) VALUE SPACES.
012700     05  FILLER                   PIC X(38) VALUE
012800         "TAMIL NADU RAILWAY RESERVATION SYSTEM".
012900     05  FILLER                   PIC X(21) VALUE SPACES.

013000 01  WK-C-PRF-TITLE-2.
013100     05  FILLER                   PIC X(27) VALUE SPACES.
013200     05  FILLER                   PIC X(26) VALUE
013300         "Electronic Reservation Slip (ERS)".
013400     05  FILLER                   PIC X(27) VALUE SPACES.

013500 01  WK-C-PRF-RULE-LINE.
013600     05  FILLER                   PIC X(80) VALUE ALL "=".

013700 01  WK-C-PRF-ROUTE-HDR.
013800     05  FILLER                   PIC X(12) VALUE "Booked From:".
013900     05  FILLER                   PIC X(02) VALUE SPACES.
014000     05  FILLER                   PIC X(12) VALUE "Boarding At:".
014100     05  FILLER                   PIC X(02) VALUE SPACES.
014200     05  FILLER                   PIC X(04) VALUE "To: ".
014300     05  FILLER                   PIC X(48) VALUE SPACES.

014400 01  WK-C-PRF-ROUTE-VAL.
014500     05  WK-C-PRF-ROUTE-SRC-1     PIC X(15) VALUE SPACES.
014600     05  FILLER                   PIC X(01) VALUE SPACES.
014700     05  WK-C-PRF-ROUTE-SRC-2     PIC X(15) VALUE SPACES.
014800     05  FILLER                   PIC X(01) VALUE SPACES.
014900     05  WK-C-PRF-ROUTE-DST       PIC X(15) VALUE SPACES.
015000     05  FILLER                   PIC X(33) VALUE SPACES.

015100 01  WK-C-PRF-JOURNEY-HDR.
015200     05  FILLER                   PIC X(12) VALUE "Start Date: ".
015300     05  FILLER                   PIC X(12) VALUE "Departure:  ".
015400     05  FILLER                   PIC X(12) VALUE "Arrival:    ".
015500     05  FILLER                   PIC X(07) VALUE "Class: ".
015600     05  FILLER                   PIC X(37) VALUE SPACES.

015700 01  WK-C-PRF-JOURNEY-VAL.
015800     05  WK-C-PRF-JRN-START       PIC X(10) VALUE SPACES.
015900     05  FILLER                   PIC X(02) VALUE SPACES.
016000     05  WK-C-PRF-JRN-DEP         PIC X(08) VALUE SPACES.
016100     05  FILLER                   PIC X(04) VALUE SPACES.
016200     05  WK-C-PRF-JRN-ARR         PIC X(08) VALUE SPACES.
016300     05  FILLER                   PIC X(04) VALUE SPACES.
016400     05  WK-C-PRF-JRN-CLASS       PIC X(07) VALUE "GENERAL".
016500     05  FILLER                   PIC X(37) VALUE SPACES.

016600 01  WK-C-PRF-BOOK-HDR.
016700     05  FILLER                   PIC X(05) VALUE "PNR: ".
016800     05  FILLER                   PIC X(18) VALUE "Train No./Name:   ".
016900     05  FILLER                   PIC X(10) VALUE "Distance: ".
017000     05  FILLER                   PIC X(14) VALUE "Booking Date: ".
017100     05  FILLER                   PIC X(33) VALUE SPACES.

017200 01  WK-C-PRF-BOOK-VAL.
017300     05  WK-C-PRF-BOOK-PNR        PIC X(12) VALUE SPACES.
017400     05  FILLER                   PIC X(01) VALUE SPACES.
017500     05  WK-C-PRF-BOOK-TRAIN      PIC X(26) VALUE SPACES.
017600     05  FILLER                   PIC X(01) VALUE SPACES.
017700     05  WK-C-PRF-BOOK-DIST       PIC X(05) VALUE "-- KM".
017800     05  FILLER                   PIC X(01) VALUE SPACES.
017900     05  WK-C-PRF-BOOK-DATE       PIC X(10) VALUE SPACES.
018000     05  FILLER                   PIC X(24) VALUE SPACES.

018100 01  WK-C-PRF-PSG-HDR.
018200     05  FILLER                   PIC X(03) VALUE "#  ".
018300     05  FILLER                   PIC X(26) VALUE
018400         "Name                     ".
018500     05  FILLER                   PIC X(06) VALUE "Age   ".
018600     05  FILLER                   PIC X(08) VALUE "Gender  ".
018700     05  FILLER                   PIC X(15) VALUE "Booking Status ".
018800     05  FILLER                   PIC X(22) VALUE SPACES.

018900 01  WK-C-PRF-PSG-VAL.
019000     05  FILLER                   PIC X(03) VALUE "1. ".
019100     05  WK-C-PRF-PSG-NAME        PIC X(26) VALUE SPACES.
019200     05  WK-C-PRF-PSG-AGE         PIC X(06) VALUE "N/A   ".
019300     05  WK-C-PRF-PSG-GENDER      PIC X(08) VALUE "N/A     ".
019400     05  WK-C-PRF-PSG-STATUS      PIC X(15) VALUE "CONFIRMED      ".
019500     05  FILLER                   PIC X(22) VALUE SPACES.

019600 01  WK-C-PRF-SEAT-LINE.
019700     05  FILLER                   PIC X(13) VALUE "Seat Number: ".
019800     05  WK-C-PRF-SEAT-NO         PIC X(10) VALUE SPACES.
019900     05  FILLER                   PIC X(57) VALUE SPACES.

020000 01  WK-C-PRF-CONTACT-LINE.
020100     05  FILLER                   PIC X(09) VALUE "Contact: ".
020200     05  WK-C-PRF-CONTACT         PIC X(20) VALUE SPACES.
020300     05  FILLER                   PIC X(51) VALUE SPACES.

020400 01  WK-C-PRF-EMAIL-LINE.
020500     05  FILLER                   PIC X(07) VALUE "Email: ".
020600     05  WK-C-PRF-EMAIL           PIC X(30) VALUE SPACES.
020700     05  FILLER                   PIC X(43) VALUE SPACES.

020800 01  WK-C-PRF-FARE-LINE.
020900     05  FILLER                   PIC X(13) VALUE "Ticket Fare: ".
021000     05  FILLER                   PIC X(04) VALUE "Rs. ".
021100     05  WK-C-PRF-FARE-AMT        PIC X(09) VALUE SPACES.
021200     05  FILLER                   PIC X(54) VALUE SPACES.

021300 01  WK-C-PRF-FEE-LINE.
021400     05  FILLER                   PIC X(15) VALUE "Convenience Fee".
021500     05  FILLER                   PIC X(02) VALUE ": ".
021600     05  FILLER                   PIC X(04) VALUE "Rs. ".
021700     05  WK-C-PRF-FEE-AMT         PIC X(09) VALUE SPACES.
021800     05  FILLER                   PIC X(50) VALUE SPACES.

021900 01  WK-C-PRF-TOTAL-LINE.
022000     05  FILLER                   PIC X(26) VALUE
022100         "Total Fare (all inclusive)".
022200     05  FILLER                   PIC X(02) VALUE ": ".
022300     05  FILLER                   PIC X(04) VALUE "Rs. ".
022400     05  WK-C-PRF-TOTAL-AMT       PIC X(09) VALUE SPACES.
022500     05  FILLER                   PIC X(39) VALUE SPACES.

022600 01  WK-C-PRF-TXN-LINE.
022700     05  FILLER                   PIC X(16) VALUE "Transaction ID: ".
022800     05  WK-C-PRF-TXN             PIC X(20) VALUE SPACES.
022900     05  FILLER                   PIC X(44) VALUE SPACES.

023000 01  WK-C-PRF-INST-1.
023100     05  FILLER                   PIC X(80) VALUE
023200         "IMPORTANT INSTRUCTIONS:".
023300 01  WK-C-PRF-INST-2.
023400     05  FILLER                   PIC X(80) VALUE
023500         "1. PLEASE CARRY A VALID PHOTO ID PROOF WHILE TRAVELLING.".
023600 01  WK-C-PRF-INST-3.
023700     05  FILLER                   PIC X(80) VALUE
023800         "2. REPORT AT THE BOARDING STATION 30 MINUTES BEFORE DEPARTURE.".
023900 01  WK-C-PRF-INST-4.
024000     05  FILLER                   PIC X(80) VALUE
024100         "3. THIS SLIP IS NOT VALID WITHOUT PROOF OF IDENTITY.".
024200 01  WK-C-PRF-INST-5.
024300     05  FILLER                   PIC X(80) VALUE
024400         "4. TICKET IS SUBJECT TO THE RULES OF THE RAILWAY ADMIN.".

024500 01  WK-C-PRF-FOOT-1.
024600     05  FILLER                   PIC X(80) VALUE
024700         "TAMIL NADU RAILWAY - SAFE & COMFORTABLE JOURNEY".
024800 01  WK-C-PRF-FOOT-2.
024900     05  FILLER                   PIC X(09) VALUE "Status : ".
025000     05  WK-C-PRF-FOOT-STATUS     PIC X(09) VALUE SPACES.
025100     05  FILLER                   PIC X(62) VALUE SPACES.
025200 01  WK-C-PRF-FOOT-3.
025300     05  FILLER                   PIC X(80) VALUE
025400         "*** HAPPY JOURNEY ***".

025500 01  WK-C-PRF-BLANK-LINE          PIC X(80) VALUE SPACES.

025600*****************
025700 LINKAGE SECTION.
025800*****************
025900     COPY RSVPRT.

026000 EJECT
026100********************************************
026200 PROCEDURE DIVISION USING WK-C-PRT-RECORD.
026300********************************************
026400 MAIN-MODULE.
026500     PERFORM A000-PROCESS-CALLED-ROUTINE
026600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
026700     PERFORM B000-MAIN-PROCESSING
026800        THRU B999-MAIN-PROCESSING-EX.
026900     PERFORM Z000-END-PROGRAM-ROUTINE
027000        THRU Z999-END-PROGRAM-ROUTINE-EX.
027100     EXIT PROGRAM.

027200*----------------------------------------------------------------*
027300 A000-PROCESS-CALLED-ROUTINE.
027400*----------------------------------------------------------------*
027500     ACCEPT  WK-N-PRT-RUN-DATE       FROM DATE.
027600     MOVE    SPACES                  TO WK-C-PRT-OUTPUT.

027700     OPEN INPUT RRSTKTM.
027800     IF NOT WK-C-SUCCESSFUL
027900        DISPLAY "RRSVPRT - OPEN FILE ERROR - RRSTKTM"
028000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028100        MOVE    "COM0206"            TO WK-C-PRT-ERROR-CD
028200        MOVE    "RRSTKTM"            TO WK-C-PRT-FILE
028300        MOVE    "OPEN"               TO WK-C-PRT-MODE
028400        MOVE    WK-C-FILE-STATUS     TO WK-C-PRT-FS
028500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
028600     END-IF.

028700     OPEN INPUT RRSTRNM.
028800     IF NOT WK-C-SUCCESSFUL
028900        DISPLAY "RRSVPRT - OPEN FILE ERROR - RRSTRNM"
029000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029100        MOVE    "COM0206"            TO WK-C-PRT-ERROR-CD
029200        MOVE    "RRSTRNM"            TO WK-C-PRT-FILE
029300        MOVE    "OPEN"               TO WK-C-PRT-MODE
029400        MOVE    WK-C-FILE-STATUS     TO WK-C-PRT-FS
029500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
029600     END-IF.

029700     OPEN OUTPUT RRSVPRF.
029800     IF NOT WK-C-SUCCESSFUL
029900        DISPLAY "RRSVPRT - OPEN FILE ERROR - RRSVPRF"
030000        DISPLAY "FILE STATUS IS " WK-C-PRF-FILE-STATUS
030100        MOVE    "COM0206"            TO WK-C-PRT-ERROR-CD
030200        MOVE    "RRSVPRF"            TO WK-C-PRT-FILE
030300        MOVE    "OPEN"               TO WK-C-PRT-MODE
030400        MOVE    WK-C-PRF-FILE-STATUS TO WK-C-PRT-FS
030500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
030600     END-IF.
030700*----------------------------------------------------------------*
030800 A099-PROCESS-CALLED-ROUTINE-EX.
030900*----------------------------------------------------------------*
031000     EXIT.

031100*----------------------------------------------------------------*
031200 B000-MAIN-PROCESSING.
031300*----------------------------------------------------------------*
031400     IF WK-C-PRT-ERROR-CD = SPACES
031500        PERFORM C100-READ-TICKET
031600           THRU C199-READ-TICKET-EX
031700     END-IF.

031800     IF WK-C-PRT-ERROR-CD = SPACES
031900        PERFORM C200-READ-TRAIN
032000           THRU C299-READ-TRAIN-EX
032100     END-IF.

032200     IF WK-C-PRT-ERROR-CD = SPACES
032300        PERFORM C300-BUILD-IDENTIFIERS
032400           THRU C399-BUILD-IDENTIFIERS-EX
032500        PERFORM C400-PRINT-SLIP
032600           THRU C499-PRINT-SLIP-EX
032700     END-IF.
032800*----------------------------------------------------------------*
032900 B999-MAIN-PROCESSING-EX.
033000*----------------------------------------------------------------*
033100     EXIT.

033200*----------------------------------------------------------------*
033300 C100-READ-TICKET.
033400*----------------------------------------------------------------*
033500     MOVE    WK-N-PRT-I-TICKETID     TO RRSTKTM-TICKETID.
033600     READ RRSTKTM KEY IS EXTERNALLY-DESCRIBED-KEY
033700          INTO WK-C-RRSTKTM-1.

033800     IF WK-C-SUCCESSFUL
033900        GO TO C199-READ-TICKET-EX
034000     END-IF.

034100     IF WK-C-RECORD-NOT-FOUND
034200        MOVE    "SUP0016"            TO WK-C-PRT-ERROR-CD
034300     ELSE
034400        MOVE    WK-N-PRT-I-TICKETID  TO WK-N-PRT-CURR-TICKETID
034500        DISPLAY "RRSVPRT - READ ERROR ON TICKET "
034600                 WK-C-PRT-CURR-TICKETID-X
034700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034800        MOVE    "COM0206"            TO WK-C-PRT-ERROR-CD
034900     END-IF.

035000     MOVE    "RRSTKTM"               TO WK-C-PRT-FILE.
035100     MOVE    "READ"                  TO WK-C-PRT-MODE.
035200     MOVE    WK-N-PRT-I-TICKETID     TO WK-C-PRT-KEY.
035300     MOVE    WK-C-FILE-STATUS        TO WK-C-PRT-FS.
035400*----------------------------------------------------------------*
035500 C199-READ-TICKET-EX.
035600*----------------------------------------------------------------*
035700     EXIT.

035800*----------------------------------------------------------------*
035900 C200-READ-TRAIN.
036000*----------------------------------------------------------------*
036100*--- UNLIKE RRSVVTK/RRSVVPT, THERE IS NO "UNKNOWN" SUBSTITUTE    *
036200*--- HERE - A MISSING TRAIN RECORD ABORTS THE WHOLE PRINT WITH   *
036300*--- "SUP0019" AND NO SLIP LINE IS WRITTEN (R96ABT).             *
036400     MOVE    RRSTKTM-TRAINID OF WK-C-RRSTKTM-1 TO RRSTRNM-TRAINID.
036500     READ RRSTRNM KEY IS EXTERNALLY-DESCRIBED-KEY
036600          INTO WK-C-RRSTRNM-1.

036700     IF WK-C-SUCCESSFUL
036800        GO TO C299-READ-TRAIN-EX
036900     END-IF.

037000     IF WK-C-RECORD-NOT-FOUND
R96ABT MOVE    "SUP0019"            TO WK-C-PRT-ERROR-CD
R96ABT DISPLAY "RRSVPRT - TRAIN NOT FOUND, PRINT ABORTED"
037100     ELSE
037200        MOVE    RRSTKTM-TRAINID OF WK-C-RRSTKTM-1
037300                                     TO WK-N-PRT-CURR-TICKETID
037400        DISPLAY "RRSVPRT - READ ERROR ON TRAIN "
037500                 WK-C-PRT-CURR-TICKETID-X
037600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037700        MOVE    "COM0206"            TO WK-C-PRT-ERROR-CD
037800     END-IF.

037900     MOVE    "RRSTRNM"               TO WK-C-PRT-FILE.
038000     MOVE    "READ"                  TO WK-C-PRT-MODE.
038100     MOVE    RRSTKTM-TRAINID OF WK-C-RRSTKTM-1 TO WK-C-PRT-KEY.
038200     MOVE    WK-C-FILE-STATUS        TO WK-C-PRT-FS.
038300*----------------------------------------------------------------*
038400 C299-READ-TRAIN-EX.
038500*----------------------------------------------------------------*
038600     EXIT.

038700*----------------------------------------------------------------*
038800 C300-BUILD-IDENTIFIERS.
038900*----------------------------------------------------------------*
039000*--- PNR = "TN" + TICKET-ID ZERO-PADDED TO 10 DIGITS.            *
039100*--- TRANSACTION ID = "TN" + BOOKING DATE (CCYYMMDD) + THE SAME  *
039200*--- 10-DIGIT TICKET-ID (R96PNR).                                *
R96PNR MOVE    RRSTKTM-TICKETID OF WK-C-RRSTKTM-1
R96PNR TO WK-N-PRT-TICKETID-10.
R96PNR MOVE    WK-N-PRT-TICKETID-10  TO WK-C-PRT-PNR-TICKETID.
R96PNR MOVE    RRSTKTM-BOOKDTE OF WK-C-RRSTKTM-1
R96PNR TO WK-N-PRT-BOOKDTE.
R96PNR MOVE    WK-N-PRT-BOOKDTE      TO WK-C-PRT-TXN-BOOKDTE.
R96PNR MOVE    WK-N-PRT-TICKETID-10  TO WK-C-PRT-TXN-TICKETID.

039300     MOVE    RRSTKTM-FARE OF WK-C-RRSTKTM-1 TO WK-N-PRT-FARE-ED.
039400*----------------------------------------------------------------*
039500 C399-BUILD-IDENTIFIERS-EX.
039600*----------------------------------------------------------------*
039700     EXIT.

039800*----------------------------------------------------------------*
039900 C400-PRINT-SLIP.
040000*----------------------------------------------------------------*
040100     MOVE    WK-C-PRF-RULE-LINE      TO WK-C-PRF-LINE.
040200     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
040300     MOVE    WK-C-PRF-TITLE-1        TO WK-C-PRF-LINE.
040400     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
040500     MOVE    WK-C-PRF-TITLE-2        TO WK-C-PRF-LINE.
040600     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
040700     MOVE    WK-C-PRF-RULE-LINE      TO WK-C-PRF-LINE.
040800     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.

040900     MOVE    RRSTRNM-SRCSTN OF WK-C-RRSTRNM-1
041000                                     TO WK-C-PRF-ROUTE-SRC-1
041100                                        WK-C-PRF-ROUTE-SRC-2.
041200     MOVE    RRSTRNM-DSTSTN OF WK-C-RRSTRNM-1 TO WK-C-PRF-ROUTE-DST.
041300     MOVE    WK-C-PRF-ROUTE-HDR      TO WK-C-PRF-LINE.
041400     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
041500     MOVE    WK-C-PRF-ROUTE-VAL      TO WK-C-PRF-LINE.
041600     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
041700     MOVE    WK-C-PRF-BLANK-LINE     TO WK-C-PRF-LINE.
041800     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.

041900     STRING  WK-C-PRT-BOOK-DD "/" WK-C-PRT-BOOK-MM "/"
042000             WK-C-PRT-BOOK-CCYY     DELIMITED BY SIZE
042100             INTO WK-C-PRF-JRN-START.
042200     MOVE    RRSTRNM-DEPTIME OF WK-C-RRSTRNM-1 TO WK-C-PRF-JRN-DEP.
042300     MOVE    RRSTRNM-ARRTIME OF WK-C-RRSTRNM-1 TO WK-C-PRF-JRN-ARR.
042400     MOVE    WK-C-PRF-JOURNEY-HDR    TO WK-C-PRF-LINE.
042500     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
042600     MOVE    WK-C-PRF-JOURNEY-VAL    TO WK-C-PRF-LINE.
042700     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
042800     MOVE    WK-C-PRF-BLANK-LINE     TO WK-C-PRF-LINE.
042900     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.

043000     MOVE    WK-C-PRT-PNR            TO WK-C-PRF-BOOK-PNR.
043100     STRING  RRSTKTM-TRAINID OF WK-C-RRSTKTM-1 "/"
043200             RRSTRNM-TRNNAME OF WK-C-RRSTRNM-1
043300                                     DELIMITED BY SIZE
043400                                     INTO WK-C-PRF-BOOK-TRAIN.
043500     STRING  WK-C-PRT-BOOK-DD "/" WK-C-PRT-BOOK-MM "/"
043600             WK-C-PRT-BOOK-CCYY     DELIMITED BY SIZE
043700             INTO WK-C-PRF-BOOK-DATE.
043800     MOVE    WK-C-PRF-BOOK-HDR       TO WK-C-PRF-LINE.
043900     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
044000     MOVE    WK-C-PRF-BOOK-VAL       TO WK-C-PRF-LINE.
044100     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
044200     MOVE    WK-C-PRF-BLANK-LINE     TO WK-C-PRF-LINE.
044300     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.

044400     MOVE    RRSTKTM-PSGNAME OF WK-C-RRSTKTM-1 TO WK-C-PRF-PSG-NAME.
044500     MOVE    WK-C-PRF-PSG-HDR        TO WK-C-PRF-LINE.
044600     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
044700     MOVE    WK-C-PRF-PSG-VAL        TO WK-C-PRF-LINE.
044800     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
044900     MOVE    WK-C-PRF-BLANK-LINE     TO WK-C-PRF-LINE.
045000     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.

045100     MOVE    RRSTKTM-SEATNO OF WK-C-RRSTKTM-1 TO WK-C-PRF-SEAT-NO.
045200     MOVE    WK-C-PRF-SEAT-LINE      TO WK-C-PRF-LINE.
045300     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
R93EML MOVE    RRSTKTM-PSGPHONE OF WK-C-RRSTKTM-1 TO WK-C-PRF-CONTACT.
045400     MOVE    WK-C-PRF-CONTACT-LINE   TO WK-C-PRF-LINE.
045500     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
R93EML MOVE    RRSTKTM-PSGEMAIL OF WK-C-RRSTKTM-1 TO WK-C-PRF-EMAIL.
045600     MOVE    WK-C-PRF-EMAIL-LINE     TO WK-C-PRF-LINE.
045700     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
045800     MOVE    WK-C-PRF-BLANK-LINE     TO WK-C-PRF-LINE.
045900     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.

046000     MOVE    WK-N-PRT-FARE-ED        TO WK-C-PRF-FARE-AMT.
046100     MOVE    WK-C-PRF-FARE-LINE      TO WK-C-PRF-LINE.
046200     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
046300     MOVE    WK-N-PRT-FEE-ED         TO WK-C-PRF-FEE-AMT.
046400     MOVE    WK-C-PRF-FEE-LINE       TO WK-C-PRF-LINE.
046500     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
046600     MOVE    WK-N-PRT-FARE-ED        TO WK-C-PRF-TOTAL-AMT.
046700     MOVE    WK-C-PRF-TOTAL-LINE     TO WK-C-PRF-LINE.
046800     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
046900     MOVE    WK-C-PRF-BLANK-LINE     TO WK-C-PRF-LINE.
047000     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.

047100     MOVE    WK-C-PRT-TRANSACT-ID    TO WK-C-PRF-TXN.
047200     MOVE    WK-C-PRF-TXN-LINE       TO WK-C-PRF-LINE.
047300     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
047400     MOVE    WK-C-PRF-BLANK-LINE     TO WK-C-PRF-LINE.
047500     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.

047600     MOVE    WK-C-PRF-INST-1         TO WK-C-PRF-LINE.
047700     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
047800     MOVE    WK-C-PRF-INST-2         TO WK-C-PRF-LINE.
047900     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
048000     MOVE    WK-C-PRF-INST-3         TO WK-C-PRF-LINE.
048100     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
048200     MOVE    WK-C-PRF-INST-4         TO WK-C-PRF-LINE.
048300     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
048400     MOVE    WK-C-PRF-INST-5         TO WK-C-PRF-LINE.
048500     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
048600     MOVE    WK-C-PRF-BLANK-LINE     TO WK-C-PRF-LINE.
048700     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.

048800     MOVE    WK-C-PRF-FOOT-1         TO WK-C-PRF-LINE.
048900     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
049000     MOVE    RRSTKTM-STATUS OF WK-C-RRSTKTM-1 TO WK-C-PRF-FOOT-STATUS.
049100     MOVE    WK-C-PRF-FOOT-2         TO WK-C-PRF-LINE.
049200     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.
049300     MOVE    WK-C-PRF-FOOT-3         TO WK-C-PRF-LINE.
049400     PERFORM C410-WRITE-SLIP-LINE THRU C419-WRITE-SLIP-LINE-EX.

049500     ADD     1                       TO WK-N-PRT-SLIP-COUNT.
049600*----------------------------------------------------------------*
049700 C499-PRINT-SLIP-EX.
049800*----------------------------------------------------------------*
049900     EXIT.

050000*----------------------------------------------------------------*
050100 C410-WRITE-SLIP-LINE.
050200*----------------------------------------------------------------*
050300     WRITE WK-C-PRF-LINE AFTER ADVANCING 1 LINE.
050400     IF NOT WK-C-SUCCESSFUL
050500        DISPLAY "RRSVPRT - WRITE ERROR - RRSVPRF"
050600        DISPLAY "FILE STATUS IS " WK-C-PRF-FILE-STATUS
050700     END-IF.
050800*----------------------------------------------------------------*
050900 C419-WRITE-SLIP-LINE-EX.
051000*----------------------------------------------------------------*
051100     EXIT.

051200*----------------------------------------------------------------*
051300 Z000-END-PROGRAM-ROUTINE.
051400*----------------------------------------------------------------*
051500     CLOSE RRSTKTM.
051600     IF NOT WK-C-SUCCESSFUL
051700        DISPLAY "RRSVPRT - CLOSE FILE ERROR - RRSTKTM"
051800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
051900     END-IF.

052000     CLOSE RRSTRNM.
052100     IF NOT WK-C-SUCCESSFUL
052200        DISPLAY "RRSVPRT - CLOSE FILE ERROR - RRSTRNM"
052300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052400     END-IF.

052500     CLOSE RRSVPRF.
052600     IF NOT WK-C-SUCCESSFUL
052700        DISPLAY "RRSVPRT - CLOSE FILE ERROR - RRSVPRF"
052800        DISPLAY "FILE STATUS IS " WK-C-PRF-FILE-STATUS
052900     END-IF.

053000     DISPLAY "RRSVPRT - SLIPS PRINTED   : " WK-N-PRT-SLIP-COUNT.
053100     DISPLAY "RRSVPRT - RUN COMPLETE " WK-C-PRT-RUN-DD "/"
053200              WK-C-PRT-RUN-MM "/" WK-C-PRT-RUN-YY.
053300*----------------------------------------------------------------*
053400 Z999-END-PROGRAM-ROUTINE-EX.
053500*----------------------------------------------------------------*
053600     EXIT.
