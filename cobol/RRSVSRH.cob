000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRSVSRH.
000500 AUTHOR.         P NAIDU.
000600 INSTALLATION.   RAILWAY DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   21 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RESERVATION SYSTEM - INTERNAL USE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCAN THE TRAIN
001200*               MASTER FILE AND RETURN EVERY TRAIN RUNNING
001300*               BETWEEN A GIVEN SOURCE AND DESTINATION STATION.
001400*               CALLED FROM RRSVMAIN FOR EACH "SRCH" TRANSACTION.
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:                                       *
001800*----------------------------------------------------------------*
001900* R91SRH - PNAIDU  - 21/03/1991 - RESV PROJECT - INITIAL VERSION *
002000* R94TAB - PNAIDU  - 30/08/1994 - RETURN FULL TRAIN ROW PER      *
002100*                    MATCH INSTEAD OF TRAIN-ID ONLY - BOOKING    *
002200*                    CLERK ENQUIRY COUNTER REQUEST RC-0447.      *
002300* R97TAB - LTSEAH  - 14/02/1997 - RAISE MATCH TABLE FROM 20 TO   *
002400*                    40 ENTRIES (SEE RSVSRH COPYBOOK).           *
002500* R98Y2K - LTSEAH  - 10/12/1998 - Y2K REVIEW - NO DATE FIELDS ON *
002600*                    THE TRAIN MASTER. NO CHANGE MADE.           *
002700* R03TRM - KHOOBH  - 20/06/2003 - COPY INPUT STATION NAMES TO    *
002800*                    WORKING STORAGE BEFORE COMPARE LOOP SO A    *
002900*                    CALLER CANNOT ALTER THE LINKAGE RECORD      *
003000*                    MID-SCAN - HELPDESK TICKET HD-4471.         *
R03LVL* R03LVL - KHOOBH  - 22/07/2003 - SHOP STANDARDS REVIEW - SCAN   *
R03LVL*                    COUNT AND TRIMMED SOURCE STATION NOW       *
R03LVL*                    STANDALONE 77-LEVEL ITEMS, PER SHOP CODING *
R03LVL*                    STANDARD - HELPDESK TICKET HD-4610.        *
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT RRSTRNM ASSIGN TO DATABASE-RRSTRNM
004300            ORGANIZATION      IS INDEXED
004400            ACCESS MODE       IS DYNAMIC
004500            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004600            FILE STATUS       IS WK-C-FILE-STATUS.

004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100**************
005200 FD  RRSTRNM
005300     LABEL RECORDS ARE OMITTED
005400     DATA RECORD IS WK-C-RRSTRNM.
005500 01  WK-C-RRSTRNM.
005600     COPY DDS-ALL-FORMATS OF RRSTRNM.
005700 01  WK-C-RRSTRNM-1.
005800     COPY RRSTRNM.

005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM RRSVSRH **".

R03LVL *--- 77-LEVEL SCALARS - TRAIN SCAN COUNT AND TRIMMED SOURCE     *
R03LVL *--- STATION NAME - STANDALONE PER SHOP STANDARD.               *
R03LVL 77  WK-N-SRH-SCAN-COUNT         PIC 9(05) COMP VALUE ZERO.
R03LVL 77  WK-C-SRH-SRCSTN-WK          PIC X(15).

006300* ------------------ PROGRAM WORKING STORAGE -------------------*
006400 01  WK-C-COMMON.
006500     COPY RSVCMWS.

006600 01  WK-C-WORK-AREA.
006900     05  WK-C-SRH-DSTSTN-WK      PIC X(15).
007000     05  FILLER                  PIC X(10).

007100*--- REDEFINES - COMBINED ROUTE KEY, USED ONLY ON THE SEARCH-    *
007200*--- STARTED DISPLAY LINE BELOW - COMPARES STILL DONE FIELD BY   *
007300*--- FIELD SO A SOURCE-ONLY OR DEST-ONLY MATCH CANNOT SLIP IN.   *
007400 01  WK-C-SRH-ROUTE-KEY.
007500     05  WK-C-SRH-KEY-SRC        PIC X(15).
007600     05  WK-C-SRH-KEY-DST        PIC X(15).
007700 01  WK-C-SRH-ROUTE-KEY-X  REDEFINES WK-C-SRH-ROUTE-KEY
007800                                    PIC X(30).

007900*--- REDEFINES - ALPHA VIEW OF CURRENT TRAIN-ID FOR DIAGNOSTIC   *
008000*--- DISPLAY WHEN A MID-SCAN READ ERROR TURNS UP (R03TRM).       *
008100 01  WK-N-SRH-CURR-TRAINID            PIC 9(05) VALUE ZERO.
008200 01  WK-C-SRH-CURR-TRAINID-X REDEFINES WK-N-SRH-CURR-TRAINID
008300                                    PIC X(05).

008400*--- REDEFINES - RUN DATE BROKEN OUT FOR THE START-OF-RUN        *
008500*--- DISPLAY LINE.                                               *
008600 01  WK-N-SRH-RUN-DATE                PIC 9(06) VALUE ZERO.
008700 01  WK-C-SRH-RUN-DATE-BRK REDEFINES WK-N-SRH-RUN-DATE.
008800     05  WK-C-SRH-RUN-YY         PIC 9(02).
008900     05  WK-C-SRH-RUN-MM         PIC 9(02).
009000     05  WK-C-SRH-RUN-DD         PIC 9(02).

009100*****************
009200 LINKAGE SECTION.
009300*****************
009400     COPY RSVSRH.

009500 EJECT
009600********************************************
009700 PROCEDURE DIVISION USING WK-C-SRH-RECORD.
009800********************************************
009900 MAIN-MODULE.
010000     PERFORM A000-PROCESS-CALLED-ROUTINE
010100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010200     PERFORM B000-MAIN-PROCESSING
010300        THRU B999-MAIN-PROCESSING-EX.
010400     PERFORM Z000-END-PROGRAM-ROUTINE
010500        THRU Z999-END-PROGRAM-ROUTINE-EX.
010600     EXIT PROGRAM.

010700*----------------------------------------------------------------*
010800 A000-PROCESS-CALLED-ROUTINE.
010900*----------------------------------------------------------------*
011000     ACCEPT  WK-N-SRH-RUN-DATE       FROM DATE.
011100     MOVE    SPACES                  TO WK-C-SRH-OUTPUT.
011200     MOVE    ZERO                    TO WK-N-SRH-MATCH-COUNT
011300                                         WK-N-SRH-SCAN-COUNT.

011400     OPEN INPUT RRSTRNM.
011500     IF NOT WK-C-SUCCESSFUL
011600        DISPLAY "RRSVSRH - OPEN FILE ERROR - RRSTRNM"
011700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011800        MOVE    "COM0206"            TO WK-C-SRH-ERROR-CD
011900        MOVE    "RRSTRNM"            TO WK-C-SRH-FILE
012000        MOVE    "OPEN"               TO WK-C-SRH-MODE
012100        MOVE    WK-C-FILE-STATUS     TO WK-C-SRH-FS
012200        GO TO A099-PROCESS-CALLED-ROUTINE-EX
012300     END-IF.

R03TRM MOVE WK-C-SRH-SRCSTN           TO WK-C-SRH-SRCSTN-WK.
R03TRM MOVE WK-C-SRH-DSTSTN           TO WK-C-SRH-DSTSTN-WK.
012400     MOVE    WK-C-SRH-SRCSTN-WK      TO WK-C-SRH-KEY-SRC.
012500     MOVE    WK-C-SRH-DSTSTN-WK      TO WK-C-SRH-KEY-DST.
012600     DISPLAY "RRSVSRH - SEARCH STARTED, ROUTE " WK-C-SRH-ROUTE-KEY-X.
012700*----------------------------------------------------------------*
012800 A099-PROCESS-CALLED-ROUTINE-EX.
012900*----------------------------------------------------------------*
013000     EXIT.

013100*----------------------------------------------------------------*
013200 B000-MAIN-PROCESSING.
013300*----------------------------------------------------------------*
013400     IF WK-C-SRH-ERROR-CD = SPACES
013500        PERFORM B100-SCAN-TRAIN-FILE
013600           THRU B199-SCAN-TRAIN-FILE-EX
013700           UNTIL WK-C-END-OF-FILE
013800     END-IF.
013900*----------------------------------------------------------------*
014000 B999-MAIN-PROCESSING-EX.
014100*----------------------------------------------------------------*
014200     EXIT.

014300*----------------------------------------------------------------*
014400 B100-SCAN-TRAIN-FILE.
014500*----------------------------------------------------------------*
014600     READ RRSTRNM NEXT RECORD INTO WK-C-RRSTRNM-1.
014700     IF WK-C-END-OF-FILE
014800        GO TO B199-SCAN-TRAIN-FILE-EX
014900     END-IF.

015000     IF NOT WK-C-SUCCESSFUL
015100        MOVE    RRSTRNM-TRAINID      TO WK-N-SRH-CURR-TRAINID
015200        DISPLAY "RRSVSRH - READ ERROR ON TRAIN "
015300                 WK-C-SRH-CURR-TRAINID-X
015400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015500        MOVE    "COM0206"            TO WK-C-SRH-ERROR-CD
015600        MOVE    "RRSTRNM"            TO WK-C-SRH-FILE
015700        MOVE    "READ"               TO WK-C-SRH-MODE
015800        MOVE    WK-C-FILE-STATUS     TO WK-C-SRH-FS
015900        GO TO B199-SCAN-TRAIN-FILE-EX
016000     END-IF.

016100     ADD     1                       TO WK-N-SRH-SCAN-COUNT.

016200     IF  RRSTRNM-SRCSTN OF WK-C-RRSTRNM-1 = WK-C-SRH-SRCSTN-WK
016300     AND RRSTRNM-DSTSTN OF WK-C-RRSTRNM-1 = WK-C-SRH-DSTSTN-WK
016400         PERFORM B110-ADD-MATCH-ENTRY
016500            THRU B119-ADD-MATCH-ENTRY-EX
016600     END-IF.
016700*----------------------------------------------------------------*
016800 B199-SCAN-TRAIN-FILE-EX.
016900*----------------------------------------------------------------*
017000     EXIT.

017100*----------------------------------------------------------------*
017200 B110-ADD-MATCH-ENTRY.
017300*----------------------------------------------------------------*
017400     IF WK-N-SRH-MATCH-COUNT < 40
017500        ADD  1                       TO WK-N-SRH-MATCH-COUNT
017600        SET  WK-X-SRH-IDX           TO WK-N-SRH-MATCH-COUNT
017700        MOVE RRSTRNM-TRAINID OF WK-C-RRSTRNM-1
017800                                     TO WK-N-SRH-TRAINID(WK-X-SRH-IDX)
017900        MOVE RRSTRNM-TRNNAME OF WK-C-RRSTRNM-1
018000                                     TO WK-C-SRH-TRNNAME(WK-X-SRH-IDX)
018100        MOVE RRSTRNM-SRCSTN OF WK-C-RRSTRNM-1
018200                                     TO WK-C-SRH-SRCSTN(WK-X-SRH-IDX)
018300        MOVE RRSTRNM-DSTSTN OF WK-C-RRSTRNM-1
018400                                     TO WK-C-SRH-DSTSTN(WK-X-SRH-IDX)
018500        MOVE RRSTRNM-DEPTIME OF WK-C-RRSTRNM-1
018600                                     TO WK-C-SRH-DEPTIME(WK-X-SRH-IDX)
018700        MOVE RRSTRNM-ARRTIME OF WK-C-RRSTRNM-1
018800                                     TO WK-C-SRH-ARRTIME(WK-X-SRH-IDX)
018900        MOVE RRSTRNM-AVLSEAT OF WK-C-RRSTRNM-1
019000                                     TO WK-N-SRH-AVLSEAT(WK-X-SRH-IDX)
019100        MOVE RRSTRNM-FARE OF WK-C-RRSTRNM-1
019200                                     TO WK-N-SRH-FARE(WK-X-SRH-IDX)
019300     END-IF.
019400*----------------------------------------------------------------*
019500 B119-ADD-MATCH-ENTRY-EX.
019600*----------------------------------------------------------------*
019700     EXIT.

019800*----------------------------------------------------------------*
019900 Z000-END-PROGRAM-ROUTINE.
020000*----------------------------------------------------------------*
020100     CLOSE RRSTRNM.
020200     IF NOT WK-C-SUCCESSFUL
020300        DISPLAY "RRSVSRH - CLOSE FILE ERROR - RRSTRNM"
020400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500     END-IF.

020600     DISPLAY "RRSVSRH - TRAINS SCANNED  : " WK-N-SRH-SCAN-COUNT.
020700     DISPLAY "RRSVSRH - TRAINS MATCHED  : " WK-N-SRH-MATCH-COUNT.
020800*----------------------------------------------------------------*
020900 Z999-END-PROGRAM-ROUTINE-EX.
021000*----------------------------------------------------------------*
021100     EXIT.
