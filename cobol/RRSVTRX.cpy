000100***************************************************************
000200* RRSVTRX.CPYBK                                                *
000300* RESERVATION BATCH TRANSACTION RECORD - READ BY RRSVMAIN      *
000400* ONE RECORD PER BOOKING / CANCEL / VIEW / UPDATE / SEARCH     *
000500* / PRINT REQUEST SUBMITTED TO THE NIGHTLY RESERVATION RUN.    *
000600***************************************************************
000700* AMENDMENT HISTORY:                                           *
000800***************************************************************
000900* R91TRX - PNAIDU  - 20/03/1991 - RESV PROJECT - INITIAL BUILD *
001000* R94VPT - PNAIDU  - 30/08/1994 - ADD "VPTK" TRANSACTION TYPE  *
001100*                    FOR PASSENGER EMAIL TICKET LISTING.       *
001200* R98Y2K - LTSEAH  - 09/12/1998 - Y2K REVIEW - NO DATE FIELDS  *
001300*                    ON THIS RECORD. NO CHANGE MADE.           *
001400***************************************************************
001500     05  RRSVTRX-RECORD            PIC X(0120).
001600*
001700     05  RRSVTRX-REC  REDEFINES RRSVTRX-RECORD.
001800         06  RRSVTRX-TYPE          PIC X(04).
001900*                                "SRCH" SEARCH TRAINS
002000*                                "BOOK" BOOK TICKET
002100*                                "CNCL" CANCEL TICKET
002200*                                "VIEW" VIEW TICKET
002300*                                "UPDT" UPDATE PASSENGER DETAILS
002400R94VPT *                                "VPTK" VIEW PASSENGER TICKETS
002500*                                "PRNT" PRINT TICKET (ERS)
002600         06  RRSVTRX-TRAINID       PIC 9(05).
002700*                                TRAIN-ID  (BOOK)
002800         06  RRSVTRX-TICKETID      PIC 9(09).
002900*                                TICKET-ID (CNCL/VIEW/UPDT/PRNT)
003000         06  RRSVTRX-SRCSTN        PIC X(15).
003100*                                SOURCE STATION    (SRCH)
003200         06  RRSVTRX-DSTSTN        PIC X(15).
003300*                                DESTINATION STATION (SRCH)
003400         06  RRSVTRX-PSGNAME       PIC X(25).
003500*                                PASSENGER NAME  (BOOK/UPDT)
003600         06  RRSVTRX-PSGEMAIL      PIC X(30).
003700R94VPT *                                PASSENGER EMAIL (BOOK/UPDT/VPTK)
003800         06  RRSVTRX-PSGPHONE      PIC X(15).
003900*                                PASSENGER PHONE (BOOK/UPDT)
004000         06  FILLER                PIC X(02).
004100*                                RESERVED FOR FUTURE USE
