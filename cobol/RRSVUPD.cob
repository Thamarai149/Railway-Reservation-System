000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRSVUPD.
000500 AUTHOR.         P NAIDU.
000600 INSTALLATION.   RAILWAY DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RESERVATION SYSTEM - INTERNAL USE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO UPDATE THE
001200*               PASSENGER NAME, EMAIL AND PHONE NUMBER HELD ON
001300*               A TICKET RECORD.  SEAT, FARE AND TRAIN ARE NOT
001400*               ALTERED.  CALLED FROM RRSVMAIN FOR EACH "UPDT"
001500*               TRANSACTION.
001600*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                       *
001900*----------------------------------------------------------------*
002000* R91UPD - PNAIDU  - 25/03/1991 - RESV PROJECT - INITIAL VERSION *
002100* R93EML - PNAIDU  - 05/11/1993 - WIDEN PASSENGER EMAIL TO       *
002200*                    X(30) - MATCH RRSTKTM CHANGE.               *
002300* R98Y2K - LTSEAH  - 11/12/1998 - Y2K REVIEW - NO 2-DIGIT YEAR   *
002400*                    FIELDS TOUCHED BY THIS PROGRAM. NO CHANGE   *
002500*                    MADE.                                      *
002600* R03CXL - KHOOBH  - 19/06/2003 - REFUSE THE UPDATE WITH         *
002700*                    "SUP0018" WHEN THE TICKET IS ALREADY        *
002800*                    CANCELLED - SAME RULE AS RRSVCXL - HELPDESK *
002900*                    TICKET HD-4531.                             *
R03LVL* R03LVL - KHOOBH  - 22/07/2003 - SHOP STANDARDS REVIEW - CALL   *
R03LVL*                    COUNT NOW A STANDALONE 77-LEVEL ITEM, PER   *
R03LVL*                    SHOP CODING STANDARD - HELPDESK TICKET      *
R03LVL*                    HD-4610.                                    *
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT RRSTKTM ASSIGN TO DATABASE-RRSTKTM
004200            ORGANIZATION      IS INDEXED
004300            ACCESS MODE       IS RANDOM
004400            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004500            FILE STATUS       IS WK-C-FILE-STATUS.

004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000**************
005100 FD  RRSTKTM
005200     LABEL RECORDS ARE OMITTED
005300     DATA RECORD IS WK-C-RRSTKTM.
005400 01  WK-C-RRSTKTM.
005500     COPY DDS-ALL-FORMATS OF RRSTKTM.
005600 01  WK-C-RRSTKTM-1.
005700     COPY RRSTKTM.

005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM RRSVUPD **".

R03LVL *--- 77-LEVEL SCALAR - CALLS-THIS-RUN COUNT, STANDALONE PER     *
R03LVL *--- SHOP CODING STANDARD.                                      *
R03LVL 77  WK-N-UPD-CALL-COUNT         PIC 9(05) COMP VALUE ZERO.

006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 01  WK-C-COMMON.
006400     COPY RSVCMWS.

006500 01  WK-C-WORK-AREA.
006600     05  FILLER                 PIC X(10).

006700*--- REDEFINES - RUN DATE BROKEN OUT FOR THE END-OF-RUN DISPLAY. *
006800 01  WK-N-UPD-RUN-DATE                 PIC 9(06) VALUE ZERO.
006900 01  WK-C-UPD-RUN-DATE-BRK REDEFINES WK-N-UPD-RUN-DATE.
007000     05  WK-C-UPD-RUN-YY          PIC 9(02).
007100     05  WK-C-UPD-RUN-MM          PIC 9(02).
007200     05  WK-C-UPD-RUN-DD          PIC 9(02).

007300*--- REDEFINES - TICKET-ID SEEN AS ALPHA FOR THE NOT-FOUND AND   *
007400*--- READ-ERROR DISPLAY LINES.                                   *
007500 01  WK-N-UPD-CURR-TICKETID            PIC 9(09) VALUE ZERO.
007600 01  WK-C-UPD-CURR-TICKETID-X REDEFINES WK-N-UPD-CURR-TICKETID
007700                                    PIC X(09).

007800*--- REDEFINES - UPDATED PASSENGER NAME SEEN AS A SINGLE 65-     *
007900*--- BYTE BLOCK FOR THE UPDATE-CONFIRMED AUDIT DISPLAY LINE.     *
008000 01  WK-C-UPD-AUDIT-BLOCK.
008100     05  WK-C-UPD-AUDIT-PSGNAME   PIC X(25).
008200     05  WK-C-UPD-AUDIT-PSGEMAIL  PIC X(30).
008300     05  WK-C-UPD-AUDIT-PSGPHONE  PIC X(15).
008400 01  WK-C-UPD-AUDIT-BLOCK-X REDEFINES WK-C-UPD-AUDIT-BLOCK
008500                                    PIC X(70).

008600*****************
008700 LINKAGE SECTION.
008800*****************
008900     COPY RSVUPD.

009000 EJECT
009100********************************************
009200 PROCEDURE DIVISION USING WK-C-UPD-RECORD.
009300********************************************
009400 MAIN-MODULE.
009500     PERFORM A000-PROCESS-CALLED-ROUTINE
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009700     PERFORM B000-MAIN-PROCESSING
009800        THRU B999-MAIN-PROCESSING-EX.
009900     PERFORM Z000-END-PROGRAM-ROUTINE
010000        THRU Z999-END-PROGRAM-ROUTINE-EX.
010100     EXIT PROGRAM.

010200*----------------------------------------------------------------*
010300 A000-PROCESS-CALLED-ROUTINE.
010400*----------------------------------------------------------------*
010500     ACCEPT  WK-N-UPD-RUN-DATE       FROM DATE.
010550     ADD     1                       TO WK-N-UPD-CALL-COUNT.
010600     MOVE    SPACES                  TO WK-C-UPD-OUTPUT.

010700     OPEN I-O RRSTKTM.
010800     IF NOT WK-C-SUCCESSFUL
010900        DISPLAY "RRSVUPD - OPEN FILE ERROR - RRSTKTM"
011000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011100        MOVE    "COM0206"            TO WK-C-UPD-ERROR-CD
011200        MOVE    "RRSTKTM"            TO WK-C-UPD-FILE
011300        MOVE    "OPEN"               TO WK-C-UPD-MODE
011400        MOVE    WK-C-FILE-STATUS     TO WK-C-UPD-FS
011500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
011600     END-IF.
011700*----------------------------------------------------------------*
011800 A099-PROCESS-CALLED-ROUTINE-EX.
011900*----------------------------------------------------------------*
012000     EXIT.

012100*----------------------------------------------------------------*
012200 B000-MAIN-PROCESSING.
012300*----------------------------------------------------------------*
012400     IF WK-C-UPD-ERROR-CD = SPACES
012500        PERFORM C100-READ-TICKET
012600           THRU C199-READ-TICKET-EX
012700     END-IF.

012800     IF WK-C-UPD-ERROR-CD = SPACES
012900        PERFORM C200-UPDATE-TICKET
013000           THRU C299-UPDATE-TICKET-EX
013100     END-IF.
013200*----------------------------------------------------------------*
013300 B999-MAIN-PROCESSING-EX.
013400*----------------------------------------------------------------*
013500     EXIT.

013600*----------------------------------------------------------------*
013700 C100-READ-TICKET.
013800*----------------------------------------------------------------*
013900     MOVE    WK-N-UPD-I-TICKETID     TO RRSTKTM-TICKETID.
014000     READ RRSTKTM KEY IS EXTERNALLY-DESCRIBED-KEY
014100          INTO WK-C-RRSTKTM-1.

014200     IF WK-C-SUCCESSFUL
014300        GO TO C199-READ-TICKET-EX
014400     END-IF.

014500     IF WK-C-RECORD-NOT-FOUND
014600        MOVE    "SUP0016"            TO WK-C-UPD-ERROR-CD
014700     ELSE
014800        MOVE    WK-N-UPD-I-TICKETID  TO WK-N-UPD-CURR-TICKETID
014900        DISPLAY "RRSVUPD - READ ERROR ON TICKET "
015000                 WK-C-UPD-CURR-TICKETID-X
015100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200        MOVE    "COM0206"            TO WK-C-UPD-ERROR-CD
015300     END-IF.

015400     MOVE    "RRSTKTM"               TO WK-C-UPD-FILE.
015500     MOVE    "READ"                  TO WK-C-UPD-MODE.
015600     MOVE    WK-N-UPD-I-TICKETID     TO WK-C-UPD-KEY.
015700     MOVE    WK-C-FILE-STATUS        TO WK-C-UPD-FS.
015800*----------------------------------------------------------------*
015900 C199-READ-TICKET-EX.
016000*----------------------------------------------------------------*
016100     EXIT.

016200*----------------------------------------------------------------*
016300 C200-UPDATE-TICKET.
016400*----------------------------------------------------------------*
R03CXL IF RRSTKTM-STATUS OF WK-C-RRSTKTM-1 = "CANCELLED"
016500        MOVE    "SUP0018"            TO WK-C-UPD-ERROR-CD
016600        GO TO C299-UPDATE-TICKET-EX
016700     END-IF.

016800     MOVE    WK-C-UPD-I-PSGNAME      TO RRSTKTM-PSGNAME OF
016900                                         WK-C-RRSTKTM-1.
017000     MOVE    WK-C-UPD-I-PSGEMAIL     TO RRSTKTM-PSGEMAIL OF
017100                                         WK-C-RRSTKTM-1.
017200     MOVE    WK-C-UPD-I-PSGPHONE     TO RRSTKTM-PSGPHONE OF
017300                                         WK-C-RRSTKTM-1.

017400     REWRITE WK-C-RRSTKTM FROM WK-C-RRSTKTM-1.

017500     IF WK-C-SUCCESSFUL
017600        MOVE    WK-C-UPD-I-PSGNAME   TO WK-C-UPD-AUDIT-PSGNAME
017700        MOVE    WK-C-UPD-I-PSGEMAIL  TO WK-C-UPD-AUDIT-PSGEMAIL
017800        MOVE    WK-C-UPD-I-PSGPHONE  TO WK-C-UPD-AUDIT-PSGPHONE
017900        DISPLAY "RRSVUPD - TICKET UPDATED "
018000                 WK-C-UPD-AUDIT-BLOCK-X
018100        GO TO C299-UPDATE-TICKET-EX
018200     END-IF.

018300     DISPLAY "RRSVUPD - REWRITE ERROR - RRSTKTM"
018400     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018500     MOVE    "COM0206"               TO WK-C-UPD-ERROR-CD.
018600     MOVE    "RRSTKTM"               TO WK-C-UPD-FILE.
018700     MOVE    "REWRITE"               TO WK-C-UPD-MODE.
018800     MOVE    WK-N-UPD-I-TICKETID     TO WK-C-UPD-KEY.
018900     MOVE    WK-C-FILE-STATUS        TO WK-C-UPD-FS.
019000*----------------------------------------------------------------*
019100 C299-UPDATE-TICKET-EX.
019200*----------------------------------------------------------------*
019300     EXIT.

019400*----------------------------------------------------------------*
019500 Z000-END-PROGRAM-ROUTINE.
019600*----------------------------------------------------------------*
019700     CLOSE RRSTKTM.
019800     IF NOT WK-C-SUCCESSFUL
019900        DISPLAY "RRSVUPD - CLOSE FILE ERROR - RRSTKTM"
020000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020100     END-IF.

020200     DISPLAY "RRSVUPD - RUN COMPLETE " WK-C-UPD-RUN-DD "/"
020300              WK-C-UPD-RUN-MM "/" WK-C-UPD-RUN-YY.
020350     DISPLAY "RRSVUPD - CALLS THIS RUN   " WK-N-UPD-CALL-COUNT.
020400*----------------------------------------------------------------*
020500 Z999-END-PROGRAM-ROUTINE-EX.
020600*----------------------------------------------------------------*
020700     EXIT.
