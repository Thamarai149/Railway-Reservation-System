000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRSVVPT.
000500 AUTHOR.         P NAIDU.
000600 INSTALLATION.   RAILWAY DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   30 AUG 1994.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RESERVATION SYSTEM - INTERNAL USE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCAN THE TICKET
001200*               DETAIL FILE FOR EVERY TICKET BOOKED UNDER A
001300*               GIVEN PASSENGER EMAIL ADDRESS, BOOKED OR
001400*               CANCELLED, AND RETURN THE TRAIN NAME FOR EACH.
001500*               CALLED FROM RRSVMAIN FOR EACH "VPTK" TRANSACTION.
001600*               A TRAIN RECORD MISSING FOR A LISTED TICKET IS
001700*               NOT AN ERROR - THE TRAIN NAME IS DEFAULTED.
001800*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:                                       *
002100*----------------------------------------------------------------*
002200* R94VPT - PNAIDU  - 30/08/1994 - RESV PROJECT - INITIAL VERSION *
002300*                    ADDED AFTER GO-LIVE TO SUPPORT THE NEW      *
002400*                    "MY BOOKINGS" COUNTER ENQUIRY SCREEN.       *
002500* R97TAB - LTSEAH  - 14/02/1997 - RAISE LIST TABLE FROM 20 TO 40 *
002600*                    ENTRIES - SAME CHANGE AS RSVSRH.            *
002700* R98Y2K - LTSEAH  - 11/12/1998 - Y2K REVIEW - NO 2-DIGIT YEAR   *
002800*                    FIELDS TOUCHED BY THIS PROGRAM. NO CHANGE   *
002900*                    MADE.                                      *
002950* R03NTF - KHOOBH  - 15/07/2003 - A GIVEN EMAIL WITH NO TICKETS *
002955*                    ON FILE CAME BACK WITH WK-C-VPT-ERROR-CD    *
002960*                    LEFT AT SPACES - INDISTINGUISHABLE FROM A   *
002965*                    SUCCESSFUL MATCH - Z000-END-PROGRAM-ROUTINE *
002970*                    NOW SETS "SUP0020" WHEN THE SCAN COMPLETES  *
002975*                    WITH WK-N-VPT-LIST-COUNT STILL ZERO -       *
002980*                    HELPDESK TICKET HD-4602.                    *
R03LVL* R03LVL - KHOOBH  - 22/07/2003 - SHOP STANDARDS REVIEW - SCAN   *
R03LVL*                    COUNT AND TRIMMED EMAIL NOW STANDALONE      *
R03LVL*                    77-LEVEL ITEMS, PER SHOP CODING STANDARD -  *
R03LVL*                    HELPDESK TICKET HD-4610.                    *
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT RRSTKTM ASSIGN TO DATABASE-RRSTKTM
004200            ORGANIZATION      IS INDEXED
004300            ACCESS MODE       IS DYNAMIC
004400            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004500            FILE STATUS       IS WK-C-FILE-STATUS.
004600     SELECT RRSTRNM ASSIGN TO DATABASE-RRSTRNM
004700            ORGANIZATION      IS INDEXED
004800            ACCESS MODE       IS RANDOM
004900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005000            FILE STATUS       IS WK-C-FILE-STATUS.

005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  RRSTKTM
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS WK-C-RRSTKTM.
005900 01  WK-C-RRSTKTM.
006000     COPY DDS-ALL-FORMATS OF RRSTKTM.
006100 01  WK-C-RRSTKTM-1.
006200     COPY RRSTKTM.

006300 FD  RRSTRNM
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS WK-C-RRSTRNM.
006600 01  WK-C-RRSTRNM.
006700     COPY DDS-ALL-FORMATS OF RRSTRNM.
006800 01  WK-C-RRSTRNM-1.
006900     COPY RRSTRNM.

007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM RRSVVPT **".

R03LVL *--- 77-LEVEL SCALAR - TICKET SCAN COUNT, STANDALONE PER SHOP   *
R03LVL *--- CODING STANDARD.                                           *
R03LVL 77  WK-N-VPT-SCAN-COUNT         PIC 9(05) COMP VALUE ZERO.

007400* ------------------ PROGRAM WORKING STORAGE -------------------*
007500 01  WK-C-COMMON.
007600     COPY RSVCMWS.

007700 01  WK-C-WORK-AREA.
007900     05  WK-C-VPT-EMAIL-WK       PIC X(30).
008000     05  FILLER                 PIC X(10).

008100*--- REDEFINES - RUN DATE BROKEN OUT FOR THE END-OF-RUN DISPLAY. *
008200 01  WK-N-VPT-RUN-DATE                 PIC 9(06) VALUE ZERO.
008300 01  WK-C-VPT-RUN-DATE-BRK REDEFINES WK-N-VPT-RUN-DATE.
008400     05  WK-C-VPT-RUN-YY          PIC 9(02).
008500     05  WK-C-VPT-RUN-MM          PIC 9(02).
008600     05  WK-C-VPT-RUN-DD          PIC 9(02).

008700*--- REDEFINES - TRAIN-ID OF THE CURRENT TICKET, SEEN AS ALPHA   *
008800*--- FOR THE TRAIN-LOOKUP-FAILED DIAGNOSTIC DISPLAY.             *
008900 01  WK-N-VPT-CURR-TRAINID             PIC 9(05) VALUE ZERO.
009000 01  WK-C-VPT-CURR-TRAINID-X REDEFINES WK-N-VPT-CURR-TRAINID
009100                                    PIC X(05).

R03NTF *--- REDEFINES - SCAN COUNT SEEN AS ALPHA FOR THE READ-ERROR      *
R03NTF *--- DIAGNOSTIC DISPLAY - SO THE OPERATOR CAN SEE HOW FAR INTO    *
R03NTF *--- RRSTKTM THE SCAN HAD GOT WHEN THE READ FAILED.               *
R03NTF  77  WK-C-VPT-SCAN-COUNT-X REDEFINES WK-N-VPT-SCAN-COUNT
R03NTF                                     PIC X(05).

009700*****************
009800 LINKAGE SECTION.
009900*****************
010000     COPY RSVVPT.

010100 EJECT
010200********************************************
010300 PROCEDURE DIVISION USING WK-C-VPT-RECORD.
010400********************************************
010500 MAIN-MODULE.
010600     PERFORM A000-PROCESS-CALLED-ROUTINE
010700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010800     PERFORM B000-MAIN-PROCESSING
010900        THRU B999-MAIN-PROCESSING-EX.
011000     PERFORM Z000-END-PROGRAM-ROUTINE
011100        THRU Z999-END-PROGRAM-ROUTINE-EX.
011200     EXIT PROGRAM.

011300*----------------------------------------------------------------*
011400 A000-PROCESS-CALLED-ROUTINE.
011500*----------------------------------------------------------------*
011600     ACCEPT  WK-N-VPT-RUN-DATE       FROM DATE.
011700     MOVE    SPACES                  TO WK-C-VPT-OUTPUT.
011800     MOVE    ZERO                    TO WK-N-VPT-LIST-COUNT
011900                                         WK-N-VPT-SCAN-COUNT.
012000     MOVE    WK-C-VPT-I-PSGEMAIL     TO WK-C-VPT-EMAIL-WK.

012100     OPEN INPUT RRSTKTM.
012200     IF NOT WK-C-SUCCESSFUL
012300        DISPLAY "RRSVVPT - OPEN FILE ERROR - RRSTKTM"
012400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012500        MOVE    "COM0206"            TO WK-C-VPT-ERROR-CD
012600        MOVE    "RRSTKTM"            TO WK-C-VPT-FILE
012700        MOVE    "OPEN"               TO WK-C-VPT-MODE
012800        MOVE    WK-C-FILE-STATUS     TO WK-C-VPT-FS
012900        GO TO A099-PROCESS-CALLED-ROUTINE-EX
013000     END-IF.

013100     OPEN INPUT RRSTRNM.
013200     IF NOT WK-C-SUCCESSFUL
013300        DISPLAY "RRSVVPT - OPEN FILE ERROR - RRSTRNM"
013400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013500        MOVE    "COM0206"            TO WK-C-VPT-ERROR-CD
013600        MOVE    "RRSTRNM"            TO WK-C-VPT-FILE
013700        MOVE    "OPEN"               TO WK-C-VPT-MODE
013800        MOVE    WK-C-FILE-STATUS     TO WK-C-VPT-FS
013900        GO TO A099-PROCESS-CALLED-ROUTINE-EX
014000     END-IF.
014100*----------------------------------------------------------------*
014200 A099-PROCESS-CALLED-ROUTINE-EX.
014300*----------------------------------------------------------------*
014400     EXIT.

014500*----------------------------------------------------------------*
014600 B000-MAIN-PROCESSING.
014700*----------------------------------------------------------------*
014800     IF WK-C-VPT-ERROR-CD = SPACES
014900        PERFORM B100-SCAN-TICKET-FILE
015000           THRU B199-SCAN-TICKET-FILE-EX
015100           UNTIL WK-C-END-OF-FILE
015200     END-IF.
015300*----------------------------------------------------------------*
015400 B999-MAIN-PROCESSING-EX.
015500*----------------------------------------------------------------*
015600     EXIT.

015700*----------------------------------------------------------------*
015800 B100-SCAN-TICKET-FILE.
015900*----------------------------------------------------------------*
016000     READ RRSTKTM NEXT RECORD INTO WK-C-RRSTKTM-1.
016100     IF WK-C-END-OF-FILE
016200        GO TO B199-SCAN-TICKET-FILE-EX
016300     END-IF.

016400     IF NOT WK-C-SUCCESSFUL
R03NTF  DISPLAY "RRSVVPT - READ ERROR - RRSTKTM AFTER "
R03NTF           WK-C-VPT-SCAN-COUNT-X " RECORDS"
016600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016700        MOVE    "COM0206"            TO WK-C-VPT-ERROR-CD
016800        MOVE    "RRSTKTM"            TO WK-C-VPT-FILE
016900        MOVE    "READ"               TO WK-C-VPT-MODE
017000        MOVE    WK-C-FILE-STATUS     TO WK-C-VPT-FS
017100        GO TO B199-SCAN-TICKET-FILE-EX
017200     END-IF.

017300     ADD     1                       TO WK-N-VPT-SCAN-COUNT.

017400     IF RRSTKTM-PSGEMAIL OF WK-C-RRSTKTM-1 = WK-C-VPT-EMAIL-WK
017500        PERFORM B110-ADD-LIST-ENTRY
017600           THRU B119-ADD-LIST-ENTRY-EX
017700     END-IF.
017800*----------------------------------------------------------------*
017900 B199-SCAN-TICKET-FILE-EX.
018000*----------------------------------------------------------------*
018100     EXIT.

018200*----------------------------------------------------------------*
018300 B110-ADD-LIST-ENTRY.
018400*----------------------------------------------------------------*
018500     IF WK-N-VPT-LIST-COUNT < 40
018600        ADD  1                       TO WK-N-VPT-LIST-COUNT
018700        SET  WK-X-VPT-IDX           TO WK-N-VPT-LIST-COUNT
018800        MOVE RRSTKTM-TICKETID OF WK-C-RRSTKTM-1
018900                               TO WK-N-VPT-TICKETID(WK-X-VPT-IDX)
019000        MOVE RRSTKTM-SEATNO OF WK-C-RRSTKTM-1
019100                               TO WK-N-VPT-SEATNO(WK-X-VPT-IDX)
019200        MOVE RRSTKTM-STATUS OF WK-C-RRSTKTM-1
019300                               TO WK-C-VPT-STATUS(WK-X-VPT-IDX)
019400        PERFORM C100-LOOKUP-TRAIN-NAME
019500           THRU C199-LOOKUP-TRAIN-NAME-EX
019600     END-IF.
019700*----------------------------------------------------------------*
019800 B119-ADD-LIST-ENTRY-EX.
019900*----------------------------------------------------------------*
020000     EXIT.

020100*----------------------------------------------------------------*
020200 C100-LOOKUP-TRAIN-NAME.
020300*----------------------------------------------------------------*
020400     MOVE    RRSTKTM-TRAINID OF WK-C-RRSTKTM-1
020500                                     TO RRSTRNM-TRAINID.
020600     READ RRSTRNM KEY IS EXTERNALLY-DESCRIBED-KEY
020700          INTO WK-C-RRSTRNM-1.

020800     IF WK-C-SUCCESSFUL
020900        MOVE "Y"                 TO WK-C-VPT-TRN-FOUND(WK-X-VPT-IDX)
021000        MOVE RRSTRNM-TRNNAME OF WK-C-RRSTRNM-1
021100                         TO WK-C-VPT-TRNNAME(WK-X-VPT-IDX)
021200        GO TO C199-LOOKUP-TRAIN-NAME-EX
021300     END-IF.

021400     MOVE    "N"              TO WK-C-VPT-TRN-FOUND(WK-X-VPT-IDX).
021500     MOVE    "UNKNOWN"        TO WK-C-VPT-TRNNAME(WK-X-VPT-IDX).

021600     IF NOT WK-C-RECORD-NOT-FOUND
021700        MOVE RRSTKTM-TRAINID OF WK-C-RRSTKTM-1
021800                                   TO WK-N-VPT-CURR-TRAINID
021900        DISPLAY "RRSVVPT - READ ERROR ON TRAIN "
022000                 WK-C-VPT-CURR-TRAINID-X
022100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200     END-IF.
022300*----------------------------------------------------------------*
022400 C199-LOOKUP-TRAIN-NAME-EX.
022500*----------------------------------------------------------------*
022600     EXIT.

022700*----------------------------------------------------------------*
022800 Z000-END-PROGRAM-ROUTINE.
022900*----------------------------------------------------------------*
023000     CLOSE RRSTKTM.
023100     IF NOT WK-C-SUCCESSFUL
023200        DISPLAY "RRSVVPT - CLOSE FILE ERROR - RRSTKTM"
023300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400     END-IF.

023500     CLOSE RRSTRNM.
023600     IF NOT WK-C-SUCCESSFUL
023700        DISPLAY "RRSVVPT - CLOSE FILE ERROR - RRSTRNM"
023800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023900     END-IF.

R03NTF  IF WK-C-VPT-ERROR-CD = SPACES
R03NTF     IF WK-N-VPT-LIST-COUNT = ZERO
R03NTF        MOVE "SUP0020"         TO WK-C-VPT-ERROR-CD
R03NTF     END-IF
R03NTF  END-IF.

024000     DISPLAY "RRSVVPT - TICKETS SCANNED : " WK-N-VPT-SCAN-COUNT.
024100     DISPLAY "RRSVVPT - TICKETS MATCHED : " WK-N-VPT-LIST-COUNT.
024200*----------------------------------------------------------------*
024300 Z999-END-PROGRAM-ROUTINE-EX.
024400*----------------------------------------------------------------*
024500     EXIT.
