000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RRSVVTK.
000500 AUTHOR.         P NAIDU.
000600 INSTALLATION.   RAILWAY DATA PROCESSING CENTRE.
000700 DATE-WRITTEN.   24 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - RESERVATION SYSTEM - INTERNAL USE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DISPLAY ONE TICKET
001200*               TOGETHER WITH ITS TRAIN DETAILS.  CALLED FROM
001300*               RRSVMAIN FOR EACH "VIEW" TRANSACTION.  A TRAIN
001400*               MASTER RECORD MISSING FOR THE TICKET'S TRAIN-ID
001500*               IS NOT TREATED AS AN ERROR - THE TICKET IS STILL
001600*               SHOWN WITH THE TRAIN FIELDS DEFAULTED.
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:                                       *
002000*----------------------------------------------------------------*
002100* R91VTK - PNAIDU  - 24/03/1991 - RESV PROJECT - INITIAL VERSION *
002200* R93EML - PNAIDU  - 05/11/1993 - WIDEN PASSENGER EMAIL TO       *
002300*                    X(30) - MATCH RRSTKTM CHANGE.               *
002400* R98UNK - LTSEAH  - 10/08/1998 - DEFAULT TRAIN NAME/ROUTE TO    *
002500*                    "UNKNOWN" WHEN THE TRAIN MASTER RECORD IS   *
002600*                    GONE RATHER THAN FAIL THE WHOLE ENQUIRY -   *
002700*                    REQUEST FROM CUSTOMER SERVICES.             *
002800* R98Y2K - LTSEAH  - 11/12/1998 - Y2K REVIEW - BOOKDTE ALREADY   *
002900*                    CCYYMMDD. NO CHANGE MADE.                   *
R03LVL* R03LVL - KHOOBH  - 22/07/2003 - SHOP STANDARDS REVIEW - CALL   *
R03LVL*                    COUNT NOW A STANDALONE 77-LEVEL ITEM, PER   *
R03LVL*                    SHOP CODING STANDARD - HELPDESK TICKET      *
R03LVL*                    HD-4610.                                    *
R03SWA* R03SWA - KHOOBH  - 22/07/2003 - C200-READ-TRAIN NOW SETS THE   *
R03SWA*                    COMMON WK-C-FOUND-SW SWITCH OFF THE TRAIN   *
R03SWA*                    READ AND DRIVES WK-C-VTK-O-TRN-FOUND FROM   *
R03SWA*                    IT, INSTEAD OF TESTING WK-C-SUCCESSFUL      *
R03SWA*                    TWICE - HELPDESK TICKET HD-4610.            *
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.

003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT RRSTRNM ASSIGN TO DATABASE-RRSTRNM
004200            ORGANIZATION      IS INDEXED
004300            ACCESS MODE       IS RANDOM
004400            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004500            FILE STATUS       IS WK-C-FILE-STATUS.
004600     SELECT RRSTKTM ASSIGN TO DATABASE-RRSTKTM
004700            ORGANIZATION      IS INDEXED
004800            ACCESS MODE       IS RANDOM
004900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005000            FILE STATUS       IS WK-C-FILE-STATUS.

005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  RRSTRNM
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS WK-C-RRSTRNM.
005900 01  WK-C-RRSTRNM.
006000     COPY DDS-ALL-FORMATS OF RRSTRNM.
006100 01  WK-C-RRSTRNM-1.
006200     COPY RRSTRNM.

006300 FD  RRSTKTM
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS WK-C-RRSTKTM.
006600 01  WK-C-RRSTKTM.
006700     COPY DDS-ALL-FORMATS OF RRSTKTM.
006800 01  WK-C-RRSTKTM-1.
006900     COPY RRSTKTM.

007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM RRSVVTK **".

R03LVL *--- 77-LEVEL SCALAR - CALLS-THIS-RUN COUNT, STANDALONE PER     *
R03LVL *--- SHOP CODING STANDARD.                                      *
R03LVL 77  WK-N-VTK-CALL-COUNT         PIC 9(05) COMP VALUE ZERO.

007400* ------------------ PROGRAM WORKING STORAGE -------------------*
007500 01  WK-C-COMMON.
007600     COPY RSVCMWS.

007700 01  WK-C-WORK-AREA.
007800     05  FILLER                 PIC X(10).

007900*--- REDEFINES - RUN DATE BROKEN OUT FOR THE END-OF-RUN DISPLAY. *
008000 01  WK-N-VTK-RUN-DATE                 PIC 9(06) VALUE ZERO.
008100 01  WK-C-VTK-RUN-DATE-BRK REDEFINES WK-N-VTK-RUN-DATE.
008200     05  WK-C-VTK-RUN-YY          PIC 9(02).
008300     05  WK-C-VTK-RUN-MM          PIC 9(02).
008400     05  WK-C-VTK-RUN-DD          PIC 9(02).

008500*--- REDEFINES - TICKET-ID SEEN AS ALPHA FOR THE NOT-FOUND AND   *
008600*--- READ-ERROR DISPLAY LINES.                                   *
008700 01  WK-N-VTK-CURR-TICKETID            PIC 9(09) VALUE ZERO.
008800 01  WK-C-VTK-CURR-TICKETID-X REDEFINES WK-N-VTK-CURR-TICKETID
008900                                    PIC X(09).

009000*--- REDEFINES - TICKET'S BOOKING DATE SEEN AS A SLASH-          *
009100*--- SEPARATED DISPLAY LAYOUT FOR THE VIEW-TICKET AUDIT LINE.    *
009200 01  WK-N-VTK-BOOKDTE-DSP               PIC 9(08) VALUE ZERO.
009300 01  WK-C-VTK-BOOKDTE-BRK REDEFINES WK-N-VTK-BOOKDTE-DSP.
009400     05  WK-C-VTK-BOOKDTE-CC      PIC 9(02).
009500     05  WK-C-VTK-BOOKDTE-YY      PIC 9(02).
009600     05  WK-C-VTK-BOOKDTE-MM      PIC 9(02).
009700     05  WK-C-VTK-BOOKDTE-DD      PIC 9(02).

009800*****************
009900 LINKAGE SECTION.
010000*****************
010100     COPY RSVVTK.

010200 EJECT
010300********************************************
010400 PROCEDURE DIVISION USING WK-C-VTK-RECORD.
010500********************************************
010600 MAIN-MODULE.
010700     PERFORM A000-PROCESS-CALLED-ROUTINE
010800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010900     PERFORM B000-MAIN-PROCESSING
011000        THRU B999-MAIN-PROCESSING-EX.
011100     PERFORM Z000-END-PROGRAM-ROUTINE
011200        THRU Z999-END-PROGRAM-ROUTINE-EX.
011300     EXIT PROGRAM.

011400*----------------------------------------------------------------*
011500 A000-PROCESS-CALLED-ROUTINE.
011600*----------------------------------------------------------------*
011700     ACCEPT  WK-N-VTK-RUN-DATE       FROM DATE.
011750     ADD     1                       TO WK-N-VTK-CALL-COUNT.
011800     MOVE    SPACES                  TO WK-C-VTK-OUTPUT.
011900     MOVE    "N"                     TO WK-C-VTK-O-TRN-FOUND.

012000     OPEN INPUT RRSTRNM.
012100     IF NOT WK-C-SUCCESSFUL
012200        DISPLAY "RRSVVTK - OPEN FILE ERROR - RRSTRNM"
012300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012400        MOVE    "COM0206"            TO WK-C-VTK-ERROR-CD
012500        MOVE    "RRSTRNM"            TO WK-C-VTK-FILE
012600        MOVE    "OPEN"               TO WK-C-VTK-MODE
012700        MOVE    WK-C-FILE-STATUS     TO WK-C-VTK-FS
012800        GO TO A099-PROCESS-CALLED-ROUTINE-EX
012900     END-IF.

013000     OPEN INPUT RRSTKTM.
013100     IF NOT WK-C-SUCCESSFUL
013200        DISPLAY "RRSVVTK - OPEN FILE ERROR - RRSTKTM"
013300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013400        MOVE    "COM0206"            TO WK-C-VTK-ERROR-CD
013500        MOVE    "RRSTKTM"            TO WK-C-VTK-FILE
013600        MOVE    "OPEN"               TO WK-C-VTK-MODE
013700        MOVE    WK-C-FILE-STATUS     TO WK-C-VTK-FS
013800        GO TO A099-PROCESS-CALLED-ROUTINE-EX
013900     END-IF.
014000*----------------------------------------------------------------*
014100 A099-PROCESS-CALLED-ROUTINE-EX.
014200*----------------------------------------------------------------*
014300     EXIT.

014400*----------------------------------------------------------------*
014500 B000-MAIN-PROCESSING.
014600*----------------------------------------------------------------*
014700     IF WK-C-VTK-ERROR-CD = SPACES
014800        PERFORM C100-READ-TICKET
014900           THRU C199-READ-TICKET-EX
015000     END-IF.

015100     IF WK-C-VTK-ERROR-CD = SPACES
015200        PERFORM C200-READ-TRAIN
015300           THRU C299-READ-TRAIN-EX
015400     END-IF.
015500*----------------------------------------------------------------*
015600 B999-MAIN-PROCESSING-EX.
015700*----------------------------------------------------------------*
015800     EXIT.

015900*----------------------------------------------------------------*
016000 C100-READ-TICKET.
016100*----------------------------------------------------------------*
016200     MOVE    WK-N-VTK-I-TICKETID     TO RRSTKTM-TICKETID.
016300     READ RRSTKTM KEY IS EXTERNALLY-DESCRIBED-KEY
016400          INTO WK-C-RRSTKTM-1.

016500     IF WK-C-SUCCESSFUL
016600        PERFORM C110-MOVE-TICKET-DATA
016700           THRU C119-MOVE-TICKET-DATA-EX
016800        GO TO C199-READ-TICKET-EX
016900     END-IF.

017000     IF WK-C-RECORD-NOT-FOUND
017100        MOVE    "SUP0016"            TO WK-C-VTK-ERROR-CD
017200     ELSE
017300        MOVE    WK-N-VTK-I-TICKETID  TO WK-N-VTK-CURR-TICKETID
017400        DISPLAY "RRSVVTK - READ ERROR ON TICKET "
017500                 WK-C-VTK-CURR-TICKETID-X
017600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700        MOVE    "COM0206"            TO WK-C-VTK-ERROR-CD
017800     END-IF.

017900     MOVE    "RRSTKTM"               TO WK-C-VTK-FILE.
018000     MOVE    "READ"                  TO WK-C-VTK-MODE.
018100     MOVE    WK-N-VTK-I-TICKETID     TO WK-C-VTK-KEY.
018200     MOVE    WK-C-FILE-STATUS        TO WK-C-VTK-FS.
018300*----------------------------------------------------------------*
018400 C199-READ-TICKET-EX.
018500*----------------------------------------------------------------*
018600     EXIT.

018700*----------------------------------------------------------------*
018800 C110-MOVE-TICKET-DATA.
018900*----------------------------------------------------------------*
019000     MOVE    RRSTKTM-TRAINID OF WK-C-RRSTKTM-1
019100                                    TO WK-N-VTK-O-TRAINID.
019200     MOVE    RRSTKTM-PSGNAME OF WK-C-RRSTKTM-1
019300                                    TO WK-C-VTK-O-PSGNAME.
019400     MOVE    RRSTKTM-PSGEMAIL OF WK-C-RRSTKTM-1
019500                                    TO WK-C-VTK-O-PSGEMAIL.
019600     MOVE    RRSTKTM-PSGPHONE OF WK-C-RRSTKTM-1
019700                                    TO WK-C-VTK-O-PSGPHONE.
019800     MOVE    RRSTKTM-SEATNO OF WK-C-RRSTKTM-1
019900                                    TO WK-N-VTK-O-SEATNO.
020000     MOVE    RRSTKTM-FARE OF WK-C-RRSTKTM-1
020100                                    TO WK-N-VTK-O-FARE.
020200     MOVE    RRSTKTM-BOOKDTE OF WK-C-RRSTKTM-1
020300                                    TO WK-N-VTK-O-BOOKDTE
020400                                       WK-N-VTK-BOOKDTE-DSP.
020500     MOVE    RRSTKTM-BOOKTIM OF WK-C-RRSTKTM-1
020600                                    TO WK-N-VTK-O-BOOKTIM.
020700     MOVE    RRSTKTM-STATUS OF WK-C-RRSTKTM-1
020800                                    TO WK-C-VTK-O-STATUS.

020900     DISPLAY "RRSVVTK - TICKET " WK-N-VTK-I-TICKETID
021000              " BOOKED " WK-C-VTK-BOOKDTE-DD "/"
021100              WK-C-VTK-BOOKDTE-MM "/" WK-C-VTK-BOOKDTE-YY.
021200*----------------------------------------------------------------*
021300 C119-MOVE-TICKET-DATA-EX.
021400*----------------------------------------------------------------*
021500     EXIT.

021600*----------------------------------------------------------------*
021700 C200-READ-TRAIN.
021800*----------------------------------------------------------------*
021900     MOVE    WK-N-VTK-O-TRAINID      TO RRSTRNM-TRAINID.
022000     READ RRSTRNM KEY IS EXTERNALLY-DESCRIBED-KEY
022100          INTO WK-C-RRSTRNM-1.

R03SWA     IF WK-C-SUCCESSFUL
R03SWA        SET     WK-C-WAS-FOUND       TO TRUE
R03SWA     ELSE
R03SWA        SET     WK-C-WAS-NOT-FOUND   TO TRUE
R03SWA     END-IF.

R03SWA     IF WK-C-WAS-FOUND
022300        MOVE    "Y"                  TO WK-C-VTK-O-TRN-FOUND
022400        MOVE    RRSTRNM-TRNNAME OF WK-C-RRSTRNM-1
022500                                    TO WK-C-VTK-O-TRNNAME
022600        MOVE    RRSTRNM-SRCSTN OF WK-C-RRSTRNM-1
022700                                    TO WK-C-VTK-O-SRCSTN
022800        MOVE    RRSTRNM-DSTSTN OF WK-C-RRSTRNM-1
022900                                    TO WK-C-VTK-O-DSTSTN
023000        MOVE    RRSTRNM-DEPTIME OF WK-C-RRSTRNM-1
023100                                    TO WK-C-VTK-O-DEPTIME
023200        MOVE    RRSTRNM-ARRTIME OF WK-C-RRSTRNM-1
023300                                    TO WK-C-VTK-O-ARRTIME
023400        GO TO C299-READ-TRAIN-EX
023500     END-IF.

023600     MOVE    "N"                     TO WK-C-VTK-O-TRN-FOUND.
023700     MOVE    "UNKNOWN"                TO WK-C-VTK-O-TRNNAME.
023800     MOVE    SPACES                  TO WK-C-VTK-O-SRCSTN
023900                                         WK-C-VTK-O-DSTSTN
024000                                         WK-C-VTK-O-DEPTIME
024100                                         WK-C-VTK-O-ARRTIME.

024200     IF NOT WK-C-RECORD-NOT-FOUND
024300        DISPLAY "RRSVVTK - READ ERROR ON TRAIN " RRSTRNM-TRAINID
024400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024500     END-IF.
024600*----------------------------------------------------------------*
024700 C299-READ-TRAIN-EX.
024800*----------------------------------------------------------------*
024900     EXIT.

025000*----------------------------------------------------------------*
025100 Z000-END-PROGRAM-ROUTINE.
025200*----------------------------------------------------------------*
025300     CLOSE RRSTRNM.
025400     IF NOT WK-C-SUCCESSFUL
025500        DISPLAY "RRSVVTK - CLOSE FILE ERROR - RRSTRNM"
025600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025700     END-IF.

025800     CLOSE RRSTKTM.
025900     IF NOT WK-C-SUCCESSFUL
026000        DISPLAY "RRSVVTK - CLOSE FILE ERROR - RRSTKTM"
026100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200     END-IF.

026300     DISPLAY "RRSVVTK - RUN COMPLETE " WK-C-VTK-RUN-DD "/"
026400              WK-C-VTK-RUN-MM "/" WK-C-VTK-RUN-YY.
026450     DISPLAY "RRSVVTK - CALLS THIS RUN   " WK-N-VTK-CALL-COUNT.
026500*----------------------------------------------------------------*
026600 Z999-END-PROGRAM-ROUTINE-EX.
026700*----------------------------------------------------------------*
026800     EXIT.
