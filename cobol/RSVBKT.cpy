000100***************************************************************
000200* RSVBKT.CPYBK                                                 *
000300* LINKAGE RECORD FOR RRSVBKT - BOOK TICKET                     *
000400***************************************************************
000500* AMENDMENT HISTORY:                                           *
000600***************************************************************
000700* R91BKT - PNAIDU  - 22/03/1991 - RESV PROJECT - INITIAL BUILD *
000800* R93EML - PNAIDU  - 05/11/1993 - WIDEN WK-C-BKT-I-EMAIL FROM  *
000900*                    X(20) TO X(30) - MATCH RRSTKTM CHANGE.    *
001000* R03ERR - KHOOBH  - 19/06/2003 - ADD WK-C-BKT-ERROR-CD VALUE  *
001100*                    "SUP0016" FOR SEATS-EXHAUSTED CONDITION   *
001200*                    REPORTED SEPARATE FROM TRAIN-NOT-FOUND.   *
001300***************************************************************
001400 01  WK-C-BKT-RECORD.
001500     05  WK-C-BKT-INPUT.
001600         10  WK-N-BKT-I-TRAINID    PIC 9(05).
001700         10  WK-C-BKT-I-PSGNAME    PIC X(25).
001800R93EML   10  WK-C-BKT-I-PSGEMAIL   PIC X(30).
001900         10  WK-C-BKT-I-PSGPHONE   PIC X(15).
002000         10  WK-N-BKT-I-BOOKDTE    PIC 9(08).
002100         10  WK-N-BKT-I-BOOKTIM    PIC 9(06).
002200     05  WK-C-BKT-OUTPUT.
002300         10  WK-N-BKT-O-TICKETID   PIC 9(09).
002400         10  WK-N-BKT-O-SEATNO     PIC 9(05).
002500         10  WK-N-BKT-O-FARE       PIC 9(05)V99.
002600         10  WK-C-BKT-ERROR-CD     PIC X(07).
002700*                                SPACES       = BOOKED OK
002800*                                "SUP0016"    = TRAIN NOT FOUND
002900R03ERR  *                                "SUP0017"    = NO SEATS AVAILABLE
003000*                                "COM0206"    = FILE I/O ERROR
003100         10  WK-C-BKT-FILE         PIC X(08).
003200         10  WK-C-BKT-MODE         PIC X(07).
003300         10  WK-C-BKT-KEY          PIC X(09).
003400         10  WK-C-BKT-FS           PIC X(02).
003450         10  FILLER                PIC X(05).
