000100***************************************************************
000200* RSVCMWS.CPYBK                                                *
000300* COMMON WORK STANDARD - FILE STATUS / RETURN CONDITIONS       *
000400* COPIED INTO WK-C-COMMON BY EVERY RRSV/RSVxxx PROGRAM         *
000500***************************************************************
000600* AMENDMENT HISTORY:                                           *
000700***************************************************************
000800* R91CMN - PNAIDU  - 14/03/1991 - RESV PROJECT - INITIAL BUILD *
000900*                    OF COMMON FILE-STATUS CONDITIONS FOR      *
001000*                    TRAIN / TICKET FILE ROUTINES.              *
001100* R92DUP - PNAIDU  - 02/09/1992 - ADD DUPLICATE-KEY CONDITION  *
001200*                    FOR TICKET WRITE ERROR HANDLING.           *
001300* R98Y2K - LTSEAH  - 11/12/1998 - Y2K REVIEW - NO 2-DIGIT YEAR *
001400*                    FIELDS IN THIS COPYBOOK. NO CHANGE MADE.  *
001500* R03ERR - KHOOBH  - 19/06/2003 - ADD WK-C-LOCK-CONFLICT FOR   *
001600*                    RECORD-LOCK RETRY ON CONCURRENT UPDATE.   *
001700***************************************************************
001800 01  WK-C-FILE-STATUS            PIC X(02).
001900     88  WK-C-SUCCESSFUL                  VALUE "00".
002000     88  WK-C-DUPLICATE-KEY               VALUE "22".
002100     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002200     88  WK-C-END-OF-FILE                 VALUE "10".
002300R03ERR 88  WK-C-LOCK-CONFLICT            VALUE "9D".
002350 01  FILLER                      PIC X(03).
002400*
002500 01  WK-C-FOUND-SW                PIC X(01)  VALUE "N".
002600     88  WK-C-WAS-FOUND                   VALUE "Y".
002700     88  WK-C-WAS-NOT-FOUND               VALUE "N".
002750 01  FILLER                      PIC X(03).
