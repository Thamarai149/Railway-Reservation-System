000100***************************************************************
000200* RSVCXL.CPYBK                                                 *
000300* LINKAGE RECORD FOR RRSVCXL - CANCEL TICKET                   *
000400***************************************************************
000500* AMENDMENT HISTORY:                                           *
000600***************************************************************
000700* R91CXL - PNAIDU  - 23/03/1991 - RESV PROJECT - INITIAL BUILD *
000800* R03ERR - KHOOBH  - 19/06/2003 - ADD "SUP0018" ERROR CODE FOR *
000900*                    TICKET ALREADY CANCELLED CONDITION.       *
001000***************************************************************
001100 01  WK-C-CXL-RECORD.
001200     05  WK-C-CXL-INPUT.
001300         10  WK-N-CXL-I-TICKETID   PIC 9(09).
001400     05  WK-C-CXL-OUTPUT.
001500         10  WK-C-CXL-ERROR-CD     PIC X(07).
001600*                                SPACES       = CANCELLED OK
001700*                                "SUP0016"    = TICKET NOT FOUND
001800R03ERR  *                                "SUP0018"    = ALREADY CANCELLED
001900*                                "COM0206"    = FILE I/O ERROR
002000         10  WK-C-CXL-FILE         PIC X(08).
002100         10  WK-C-CXL-MODE         PIC X(07).
002200         10  WK-C-CXL-KEY          PIC X(09).
002300         10  WK-C-CXL-FS           PIC X(02).
002350         10  FILLER                PIC X(05).
