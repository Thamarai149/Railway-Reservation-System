000100***************************************************************
000200* RSVPRT.CPYBK                                                 *
000300* LINKAGE RECORD FOR RRSVPRT - PRINT TICKET (ERS REPORT)       *
000400***************************************************************
000500* AMENDMENT HISTORY:                                           *
000600***************************************************************
000700* R91PRT - PNAIDU  - 26/03/1991 - RESV PROJECT - INITIAL BUILD *
000800* R96PNR - LTSEAH  - 12/05/1996 - DOCUMENT PNR / TRANSACTION   *
000900*                    ID FORMAT IN COMMENTS - AUDIT FINDING.    *
001000***************************************************************
001100 01  WK-C-PRT-RECORD.
001200     05  WK-C-PRT-INPUT.
001300         10  WK-N-PRT-I-TICKETID   PIC 9(09).
001400     05  WK-C-PRT-OUTPUT.
001500         10  WK-C-PRT-ERROR-CD     PIC X(07).
001600*                                SPACES       = PRINTED OK
001700*                                "SUP0016"    = TICKET NOT FOUND
001800*                                "SUP0019"    = TRAIN NOT FOUND,
001900*                                               PRINT ABORTED -
002000*                                               UNLIKE RRSVVTK/
002050*                                               RRSVVPT - SEE R96ABT
002100         10  WK-C-PRT-FILE         PIC X(08).
002200         10  WK-C-PRT-MODE         PIC X(07).
002300         10  WK-C-PRT-KEY          PIC X(09).
002400         10  WK-C-PRT-FS           PIC X(02).
002450         10  FILLER                PIC X(05).
002500R96PNR  *                                PNR          = "TN"+TICKETID(10)
002600R96PNR  *                                TRANSACT-ID  = "TN" + BOOKDTE(8)
002700R96PNR  *                                               + TICKETID(10)
