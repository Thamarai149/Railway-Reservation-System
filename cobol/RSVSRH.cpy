000100***************************************************************
000200* RSVSRH.CPYBK                                                 *
000300* LINKAGE RECORD FOR RRSVSRH - SEARCH TRAINS BY ROUTE          *
000400***************************************************************
000500* AMENDMENT HISTORY:                                           *
000600***************************************************************
000700* R91SRH - PNAIDU  - 21/03/1991 - RESV PROJECT - INITIAL BUILD *
000800* R97TAB - LTSEAH  - 14/02/1997 - RAISE MATCH TABLE FROM 20 TO *
000900*                    40 ENTRIES - MAIN LINE ROUTES OUTGROWING  *
001000*                    THE ORIGINAL TABLE SIZE.                  *
001100***************************************************************
001200 01  WK-C-SRH-RECORD.
001300     05  WK-C-SRH-INPUT.
001400         10  WK-C-SRH-SRCSTN       PIC X(15).
001500         10  WK-C-SRH-DSTSTN       PIC X(15).
001600     05  WK-C-SRH-OUTPUT.
001700         10  WK-N-SRH-MATCH-COUNT  PIC 9(03).
001800R97TAB   10  WK-C-SRH-MATCH  OCCURS 40 TIMES
001900             INDEXED BY WK-X-SRH-IDX.
002000             15  WK-N-SRH-TRAINID      PIC 9(05).
002100             15  WK-C-SRH-TRNNAME      PIC X(20).
002200             15  WK-C-SRH-SRCSTN       PIC X(15).
002300             15  WK-C-SRH-DSTSTN       PIC X(15).
002400             15  WK-C-SRH-DEPTIME      PIC X(08).
002500             15  WK-C-SRH-ARRTIME      PIC X(08).
002600             15  WK-N-SRH-AVLSEAT      PIC 9(05).
002700             15  WK-N-SRH-FARE         PIC 9(05)V99.
002800         10  WK-C-SRH-ERROR-CD     PIC X(07).
002900         10  WK-C-SRH-FILE         PIC X(08).
003000         10  WK-C-SRH-MODE         PIC X(07).
003100         10  WK-C-SRH-FS           PIC X(02).
003150         10  FILLER                PIC X(05).
