000100***************************************************************
000200* RSVUPD.CPYBK                                                 *
000300* LINKAGE RECORD FOR RRSVUPD - UPDATE PASSENGER DETAILS        *
000400***************************************************************
000500* AMENDMENT HISTORY:                                           *
000600***************************************************************
000700* R91UPD - PNAIDU  - 25/03/1991 - RESV PROJECT - INITIAL BUILD *
000800* R93EML - PNAIDU  - 05/11/1993 - WIDEN WK-C-UPD-I-PSGEMAIL    *
000900*                    TO X(30) - MATCH RRSTKTM CHANGE.          *
001000***************************************************************
001100 01  WK-C-UPD-RECORD.
001200     05  WK-C-UPD-INPUT.
001300         10  WK-N-UPD-I-TICKETID   PIC 9(09).
001400         10  WK-C-UPD-I-PSGNAME    PIC X(25).
001500R93EML   10  WK-C-UPD-I-PSGEMAIL   PIC X(30).
001600         10  WK-C-UPD-I-PSGPHONE   PIC X(15).
001700     05  WK-C-UPD-OUTPUT.
001800         10  WK-C-UPD-ERROR-CD     PIC X(07).
001900*                                SPACES       = UPDATED OK
002000*                                "SUP0016"    = TICKET NOT FOUND
002100*                                "SUP0018"    = TICKET CANCELLED
002200*                                "COM0206"    = FILE I/O ERROR
002300         10  WK-C-UPD-FILE         PIC X(08).
002400         10  WK-C-UPD-MODE         PIC X(07).
002500         10  WK-C-UPD-KEY          PIC X(09).
002600         10  WK-C-UPD-FS           PIC X(02).
002650         10  FILLER                PIC X(05).
