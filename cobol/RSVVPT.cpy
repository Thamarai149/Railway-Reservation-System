000100***************************************************************
000200* RSVVPT.CPYBK                                                 *
000300* LINKAGE RECORD FOR RRSVVPT - VIEW PASSENGER TICKETS          *
000400***************************************************************
000500* AMENDMENT HISTORY:                                           *
000600***************************************************************
000700* R94VPT - PNAIDU  - 30/08/1994 - RESV PROJECT - INITIAL BUILD *
000800* R97TAB - LTSEAH  - 14/02/1997 - RAISE LIST TABLE FROM 20 TO  *
000900*                    40 ENTRIES - SAME CHANGE AS RSVSRH.        *
000950* R03NTF - KHOOBH  - 15/07/2003 - ADD WK-C-VPT-ERROR-CD VALUE  *
000960*                    "SUP0020" FOR NO-TICKETS-FOUND CONDITION  *
000970*                    ON THE GIVEN EMAIL - PREVIOUSLY AN EMPTY  *
000980*                    LIST CAME BACK WITH SPACES, SAME AS A     *
000990*                    SUCCESSFUL MATCH - HELPDESK TICKET        *
000995*                    HD-4602.                                  *
001000***************************************************************
001100 01  WK-C-VPT-RECORD.
001200     05  WK-C-VPT-INPUT.
001300         10  WK-C-VPT-I-PSGEMAIL   PIC X(30).
001400     05  WK-C-VPT-OUTPUT.
001500         10  WK-N-VPT-LIST-COUNT   PIC 9(03).
001600R97TAB   10  WK-C-VPT-LIST  OCCURS 40 TIMES
001700             INDEXED BY WK-X-VPT-IDX.
001800             15  WK-N-VPT-TICKETID     PIC 9(09).
001900             15  WK-C-VPT-TRNNAME      PIC X(20).
002000             15  WK-C-VPT-TRN-FOUND    PIC X(01).
002100             15  WK-N-VPT-SEATNO       PIC 9(05).
002200             15  WK-C-VPT-STATUS       PIC X(09).
002300         10  WK-C-VPT-ERROR-CD     PIC X(07).
002310*                                SPACES       = TICKETS LISTED OK
R03NTF*                                "SUP0020"    = NO TICKETS FOUND
002330*                                "COM0206"    = FILE I/O ERROR
002400         10  WK-C-VPT-FILE         PIC X(08).
002500         10  WK-C-VPT-MODE         PIC X(07).
002600         10  WK-C-VPT-FS           PIC X(02).
002650         10  FILLER                PIC X(05).
