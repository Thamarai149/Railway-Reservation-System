000100***************************************************************
000200* RSVVTK.CPYBK                                                 *
000300* LINKAGE RECORD FOR RRSVVTK - VIEW TICKET                     *
000400***************************************************************
000500* AMENDMENT HISTORY:                                           *
000600***************************************************************
000700* R91VTK - PNAIDU  - 24/03/1991 - RESV PROJECT - INITIAL BUILD *
000800* R93EML - PNAIDU  - 05/11/1993 - WIDEN WK-C-VTK-O-PSGEMAIL    *
000900*                    TO X(30) - MATCH RRSTKTM CHANGE.          *
001000* R98UNK - LTSEAH  - 10/08/1998 - WK-C-VTK-O-TRNNAME/ROUTE     *
001100*                    DEFAULT TO "UNKNOWN" WHEN TRAIN MISSING - *
001200*                    REQUEST FROM CUSTOMER SERVICES.           *
001300***************************************************************
001400 01  WK-C-VTK-RECORD.
001500     05  WK-C-VTK-INPUT.
001600         10  WK-N-VTK-I-TICKETID   PIC 9(09).
001700     05  WK-C-VTK-OUTPUT.
001800         10  WK-N-VTK-O-TRAINID    PIC 9(05).
001900         10  WK-C-VTK-O-TRNNAME    PIC X(20).
002000         10  WK-C-VTK-O-SRCSTN     PIC X(15).
002100         10  WK-C-VTK-O-DSTSTN     PIC X(15).
002200         10  WK-C-VTK-O-DEPTIME    PIC X(08).
002300         10  WK-C-VTK-O-ARRTIME    PIC X(08).
002400R98UNK   10  WK-C-VTK-O-TRN-FOUND  PIC X(01).
002500*                                "Y" TRAIN RECORD WAS FOUND
002600*                                "N" TRAIN MISSING, SHOW UNKNOWN
002700         10  WK-C-VTK-O-PSGNAME    PIC X(25).
002800R93EML   10  WK-C-VTK-O-PSGEMAIL   PIC X(30).
002900         10  WK-C-VTK-O-PSGPHONE   PIC X(15).
003000         10  WK-N-VTK-O-SEATNO     PIC 9(05).
003100         10  WK-N-VTK-O-FARE       PIC 9(05)V99.
003200         10  WK-N-VTK-O-BOOKDTE    PIC 9(08).
003300         10  WK-N-VTK-O-BOOKTIM    PIC 9(06).
003400         10  WK-C-VTK-O-STATUS     PIC X(09).
003500         10  WK-C-VTK-ERROR-CD     PIC X(07).
003600         10  WK-C-VTK-FILE         PIC X(08).
003700         10  WK-C-VTK-MODE         PIC X(07).
003800         10  WK-C-VTK-KEY          PIC X(09).
003900         10  WK-C-VTK-FS           PIC X(02).
003950         10  FILLER                PIC X(05).
